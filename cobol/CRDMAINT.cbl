000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CRDMAINT.
000700 AUTHOR.        R B WEIGEL.
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000900 DATE-WRITTEN.  04/11/89.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200
001300*****************************************************************
001400* CRDMAINT READS THE CARD-MAINTENANCE REQUEST FILE (CREATE,
001500* ENROLL, BLOCK, RECHARGE, BALANCE INQUIRY, CARD INQUIRY) IN
001600* ARRIVAL ORDER AND APPLIES EACH REQUEST AGAINST THE TARJETAS
001700* CARD MASTER.  ONE CARD-MAINT-REQUEST RECORD IS READ PER CARD
001800* ACCOUNT ACTION -- THIS PROGRAM DOES NOT POST PURCHASES OR
001900* ANULATIONS, SEE TRXPOST FOR THAT PASS.
002000*
002100* CARD-ID IS THE PRIMARY KEY OF CARD-FILE.  ON A CREATE REQUEST
002200* WHERE THE UPSTREAM SYSTEM COULD NOT SUPPLY A CARD-ID (FIELD
002300* ARRIVES ZERO) THIS PROGRAM GENERATES ONE -- SIX DIGITS OF
002400* PRODUCT-ID FOLLOWED BY TEN RANDOMLY CHOSEN DIGITS.
002500*
002600* MAINTENANCE HISTORY
002700* -----------------------------------------------------------
002800* 1989-04-11  RBW   ORIGINAL CODING FOR TARJETAS CONVERSION --
002900*                   CARD CREATE/ENROLL/BLOCK/RECHARGE/INQUIRY
003000*                   BATCH REPLACEMENT FOR THE OLD ON-LINE
003100*                   SCREEN SET.
003200* 1991-02-06  RBW   FIXED RECHARGE TO REJECT A ZERO OR NEGATIVE
003300*                   AMOUNT -- EDIT WAS TREATING BLANKS AS ZERO
003400*                   AND LETTING THE RECHARGE POST ANYWAY.
003500* 1994-09-02  DLK   ADDED EXPIRATION-DATE PROCESSING AT CREATE
003600*                   TIME -- NEW CARDS NOW GET A 3-YEAR
003700*                   EXPIRATION DATE STAMPED ON THE MASTER.
003800* 1996-05-20  DLK   BLOCK NO LONGER REJECTS AN INACTIVE CARD,
003900*                   ONLY ONE THAT IS ALREADY BLOCKED.  MATCHES
004000*                   REVISED CARDHOLDER AGREEMENT SECTION 4.
004100* 1998-11-30  RBW   Y2K -- CARD-CREATED-DATE AND
004200*                   CARD-EXPIRATION-DATE WIDENED FROM YYMMDD TO
004300*                   CCYYMMDD THROUGHOUT.
004400* 1999-01-14  RBW   Y2K -- RETESTED EXPIRATION ROLL-FORWARD
004500*                   ACROSS THE CENTURY BOUNDARY.  NO FURTHER
004600*                   CHANGE REQUIRED.
004700* 2001-07-23  PJM   REQ 38820 - CARD NUMBER MAY NOW BE
004800*                   GENERATED BY THIS PROGRAM WHEN THE UPSTREAM
004900*                   SYSTEM DOES NOT SUPPLY ONE ON A CREATE
005000*                   REQUEST.
005100* 2003-02-18  PJM   REQ 40217 - SPLIT THE OLD BALANCE-ONLY
005200*                   INQUIRY ACTION INTO BALANCE INQUIRY AND
005300*                   FULL CARD INQUIRY (SEE CARDREQ).
005400* 2008-10-02  KLS   REQ 51190 - ENROLL/BLOCK/RECHARGE NOW LOG
005500*                   REJECTS TO THE STATS REPORT COUNTS INSTEAD
005600*                   OF JUST DISPLAYING AND FALLING THROUGH.
005700* 2012-03-29  KLS   REQ 58440 - CLEANED UP THE 700-READ-CARD
005800*                   NOT-FOUND MESSAGE TO MATCH THE WORDING THE
005900*                   HELP DESK USES ON THE PHONE.
006000* 2015-09-16  KLS   REQ 61804 - EXPANDED THE IN-LINE REMARKS
006100*                   THROUGH THE PROCEDURE DIVISION.  AUDIT ASKED
006200*                   FOR MORE EXPLANATION OF WHY EACH EDIT EXISTS,
006300*                   NOT JUST WHAT THE STATEMENT DOES.
006400*****************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.  IBM-370.
007000 OBJECT-COMPUTER.  IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300
007400* CARD-FILE IS THE TARJETAS MASTER -- INDEXED BY CARD-ID SO THIS
007500* PROGRAM CAN DO A DIRECT READ FOR EVERY MAINTENANCE ACTION
007600* WITHOUT HAVING TO SORT THE REQUEST FILE INTO MASTER SEQUENCE
007700* FIRST.  CARD-MAINT-REQUEST-FILE ARRIVES ALREADY IN ARRIVAL
007800* ORDER FROM THE UPSTREAM EXTRACT AND IS NOT RESEQUENCED HERE.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT CARD-FILE ASSIGN TO CARDFILE
008200         ORGANIZATION IS INDEXED
008300         ACCESS MODE IS DYNAMIC
008400         RECORD KEY IS CARD-ID
008500         FILE STATUS IS WS-CARDFILE-STATUS.
008600
008700     SELECT CARD-MAINT-REQUEST-FILE ASSIGN TO CARDREQF
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-REQFILE-STATUS.
009000
009100     SELECT PRINT-FILE ASSIGN TO CARDRPT
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-PRINT-STATUS.
009400
009500 DATA DIVISION.
009600
009700 FILE SECTION.
009800
009900* CARD-REC LAYOUT IS IN CARDCOPY, SHARED WITH TRXPOST SO BOTH
010000* PROGRAMS SEE THE SAME PICTURE OF THE CARD MASTER.  DO NOT COPY
010100* THIS FD'S RECORD LENGTH WITHOUT ALSO CHECKING CARDCOPY -- THE
010200* TWO HAVE TO AGREE OR THE INDEXED FILE WON'T OPEN CLEAN.
010300 FD  CARD-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 150 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS CARD-REC.
010900 COPY CARDCOPY.
011000
011100* CARD-MAINT-REQUEST LAYOUT IS IN CARDREQ.  ONE RECORD CARRIES
011200* EVERY ACTION TYPE -- CREATE, ENROLL, BLOCK, RECHARGE, AND BOTH
011300* INQUIRY FLAVORS -- SO MOST OF THE FIELDS ARE ONLY MEANINGFUL
011400* FOR CERTAIN ACTION CODES.  SEE 120-EDIT-REQUEST BELOW FOR WHICH
011500* FIELDS ARE CHECKED FOR WHICH ACTION.
011600 FD  CARD-MAINT-REQUEST-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 145 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS CARD-MAINT-REQUEST.
012200 COPY CARDREQ.
012300
012400* THE STATS REPORT IS A SINGLE PASS, NO PAGE BREAKS -- ONE
012500* HEADER LINE AND ONE TOTALS BLOCK WRITTEN AT END OF RUN, SO
012600* PRINT-REC STAYS A PLAIN 132-BYTE BUFFER RATHER THAN A COPYBOOK
012700* OF ITS OWN.
012800 FD  PRINT-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 132 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS PRINT-REC.
013400 01  PRINT-REC                      PIC X(132).
013500
013600 WORKING-STORAGE SECTION.
013700
013800* WS-RANDOM-SEED AND WS-GEN-DIGIT-CTR DRIVE THE CARD-NUMBER
013900* GENERATOR IN 150/160 BELOW.  KEPT AS STANDALONE 77-LEVELS,
014000* NOT BURIED UNDER A GROUP, BECAUSE THEY ARE PURE SCRATCH --
014100* NOTHING ELSE ON THIS PROGRAM EVER MOVES THEM AS A GROUP.
014200 77  WS-RANDOM-SEED             PIC 9(09) COMP VALUE ZERO.
014300 77  WS-GEN-DIGIT-CTR           PIC 9(02) COMP VALUE ZERO.
014400
014500* FILE STATUS BYTES FOR ALL THREE FILES, PLUS THE NUMERIC
014600* REDEFINITION OF THE CARD-FILE STATUS USED WHEN WE WANT TO
014700* DISPLAY IT AS A NUMBER INSTEAD OF TWO RAW CHARACTERS.
014800 01  WS-FILE-STATUS-FIELDS.
014900*    '00' IS THE ONLY STATUS THAT MEANS SUCCESS ON ANY VSAM OR
015000*    SEQUENTIAL FILE -- EVERY OTHER VALUE IS SOME FLAVOR OF ERROR
015100*    OR EXCEPTION CONDITION AND IS TESTED BY ONE OF THE 88-LEVELS
015200*    BELOW RATHER THAN BY COMPARING THE RAW TWO-BYTE CODE.
015300     05  WS-CARDFILE-STATUS         PIC X(02) VALUE '00'.
015400         88  WS-CARDFILE-OK         VALUE '00'.
015500         88  WS-CARDFILE-NOTFND     VALUE '23'.
015600         88  WS-CARDFILE-DUPKEY     VALUE '22'.
015700     05  WS-CARDFILE-STATUS-N REDEFINES WS-CARDFILE-STATUS
015800                                    PIC 9(02).
015900*    '10' IS THE STANDARD END-OF-FILE STATUS ON A SEQUENTIAL
016000*    READ -- TESTED BY WS-REQFILE-EOF IN 090-READ-REQUEST.
016100     05  WS-REQFILE-STATUS          PIC X(02) VALUE '00'.
016200         88  WS-REQFILE-OK          VALUE '00'.
016300         88  WS-REQFILE-EOF         VALUE '10'.
016400     05  WS-PRINT-STATUS            PIC X(02) VALUE '00'.
016500     05  FILLER                     PIC X(04) VALUE SPACES.
016600
016700* WS-REQ-EOF-SW DRIVES THE MAIN READ LOOP.  WS-REQUEST-OK-SW IS
016800* RESET TO 'Y' AT THE TOP OF EVERY REQUEST AND FLIPPED TO 'N' BY
016900* ANY EDIT OR READ FAILURE SO THE REST OF THE PARAGRAPH CHAIN
017000* KNOWS TO SKIP THE UPDATE AND FALL THROUGH TO THE NEXT REQUEST.
017100 01  WS-SWITCHES.
017200*    SET ONLY BY 090-READ-REQUEST ON AN AT END CONDITION -- NO
017300*    OTHER PARAGRAPH IN THIS PROGRAM TOUCHES THIS SWITCH.
017400     05  WS-REQ-EOF-SW              PIC X(01) VALUE 'N'.
017500         88  NO-MORE-REQUESTS       VALUE 'Y'.
017600*    RESET TO 'Y' AT THE TOP OF 100-PROCESS-CARD-REQUESTS FOR
017700*    EVERY REQUEST, THEN FLIPPED TO 'N' ANYWHERE AN EDIT OR A
017800*    CARD-FILE READ FAILS.
017900     05  WS-REQUEST-OK-SW           PIC X(01) VALUE 'Y'.
018000         88  WS-REQUEST-OK          VALUE 'Y'.
018100     05  FILLER                     PIC X(04) VALUE SPACES.
018200
018300* WS-ERROR-MSG HOLDS THE SPANISH-LANGUAGE REJECT TEXT THAT GOES
018400* OUT ON THE DISPLAY LOG -- THE HELP DESK GREPS THE JOB LOG FOR
018500* THESE LINES WHEN A CUSTOMER CALLS IN ABOUT A REJECTED REQUEST,
018600* SO THE WORDING IS NOT ORNAMENTAL.  WS-ERROR-CARD-ID-ED IS THE
018700* EDITED CARD-ID USED TO BUILD THE NOT-FOUND MESSAGE.
018800 01  WS-ERROR-AREA.
018900     05  WS-ERROR-MSG               PIC X(60) VALUE SPACES.
019000     05  WS-ERROR-CARD-ID-ED        PIC Z(15)9.
019100     05  FILLER                     PIC X(05) VALUE SPACES.
019200
019300 COPY DTCOPY.
019400
019500* SCRATCH FIELDS FOR THE CARD NUMBER GENERATOR.  WS-GEN-SERIAL-X
019600* REDEFINES THE 10-DIGIT SERIAL AS AN ARRAY OF SINGLE DIGITS SO
019700* 160-PICK-SERIAL-DIGIT CAN DROP ONE DIGIT AT A TIME INTO IT
019800* WITHOUT ANY STRING OR UNSTRING WORK.
019900 01  WS-CARD-GEN-WORK.
020000*    THROWAWAY RESULT OF EACH DIVIDE IN 160-PICK-SERIAL-DIGIT --
020100*    ONLY THE REMAINDER OF EACH DIVIDE IS KEPT, NEVER THE
020200*    QUOTIENT ITSELF, BUT DIVIDE REQUIRES A GIVING TARGET.
020300     05  WS-GEN-QUOTIENT            PIC 9(09) COMP VALUE ZERO.
020400*    THE ONE DIGIT PICKED BY THE CURRENT CALL TO 160.
020500     05  WS-GEN-DIGIT               PIC 9(01) VALUE ZERO.
020600*    THE FULL TEN-DIGIT SERIAL, BUILT UP ONE DIGIT AT A TIME.
020700     05  WS-GEN-SERIAL               PIC 9(10) VALUE ZERO.
020800     05  WS-GEN-SERIAL-X REDEFINES WS-GEN-SERIAL.
020900         10  WS-GEN-SERIAL-DIGIT OCCURS 10 TIMES
021000                                    PIC 9(01).
021100     05  FILLER                     PIC X(04) VALUE SPACES.
021200
021300* WS-EXPR-YY-WORK IS WIDE ENOUGH TO HOLD A 4-DIGIT CENTURY+YEAR
021400* SUM BEFORE IT IS SPLIT BACK INTO CARD-EXPR-CC/CARD-EXPR-YY --
021500* SEE 210-CALC-EXPIRATION-DATE.
021600 01  WS-EXPIRATION-WORK.
021700     05  WS-EXPR-YY-WORK            PIC 9(04) COMP VALUE ZERO.
021800     05  FILLER                     PIC X(04) VALUE SPACES.
021900
022000* ONE REQUESTED/ACCEPTED PAIR PER ACTION CODE.  REJECTED IS NOT
022100* KEPT SEPARATELY -- IT IS COMPUTED ON THE REPORT AS REQUESTED
022200* MINUS ACCEPTED (SEE 850-REPORT-TOTALS) SO THE TWO COUNTERS
022300* NEVER HAVE A CHANCE TO DRIFT OUT OF STEP WITH EACH OTHER.
022400 01  WS-COUNTERS.
022500*    CREATE -- INCREMENTED IN 100 AND 200 RESPECTIVELY.
022600     05  WS-CREATE-REQUESTS         PIC S9(7) COMP VALUE ZERO.
022700     05  WS-CREATE-ACCEPTED         PIC S9(7) COMP VALUE ZERO.
022800*    ENROLL -- INCREMENTED IN 100 AND 300 RESPECTIVELY.
022900     05  WS-ENROLL-REQUESTS         PIC S9(7) COMP VALUE ZERO.
023000     05  WS-ENROLL-ACCEPTED         PIC S9(7) COMP VALUE ZERO.
023100*    BLOCK -- INCREMENTED IN 100 AND 400 RESPECTIVELY.
023200     05  WS-BLOCK-REQUESTS          PIC S9(7) COMP VALUE ZERO.
023300     05  WS-BLOCK-ACCEPTED          PIC S9(7) COMP VALUE ZERO.
023400*    RECHARGE -- INCREMENTED IN 100 AND 500 RESPECTIVELY.
023500     05  WS-RECHARGE-REQUESTS       PIC S9(7) COMP VALUE ZERO.
023600     05  WS-RECHARGE-ACCEPTED       PIC S9(7) COMP VALUE ZERO.
023700*    BALANCE INQUIRY -- INCREMENTED IN 100 AND 600 RESPECTIVELY.
023800     05  WS-BALINQ-REQUESTS         PIC S9(7) COMP VALUE ZERO.
023900     05  WS-BALINQ-ACCEPTED         PIC S9(7) COMP VALUE ZERO.
024000*    CARD INQUIRY -- INCREMENTED IN 100 AND 650 RESPECTIVELY.
024100     05  WS-CRDINQ-REQUESTS         PIC S9(7) COMP VALUE ZERO.
024200     05  WS-CRDINQ-ACCEPTED         PIC S9(7) COMP VALUE ZERO.
024300     05  FILLER                     PIC X(04) VALUE SPACES.
024400
024500* THE RUN HEADER LINE -- PRINTED ONCE AT 800-INIT-REPORT, BEFORE
024600* A SINGLE REQUEST IS READ, SO THE DATE/TIME STAMPED ON IT IS
024700* THE JOB START TIME, NOT THE TIME THE LAST REQUEST WAS POSTED.
024800*    COLUMN 1 IS ALWAYS A SPACE ON EVERY PRINT LINE IN THIS
024900*    PROGRAM -- THAT IS THE CARRIAGE CONTROL BYTE, NOT PART OF
025000*    THE PRINTED TEXT, SO IT IS NEVER MOVED A REAL VALUE.
025100 01  RPT-HEADER1.
025200     05  FILLER                     PIC X(01) VALUE SPACE.
025300     05  FILLER                     PIC X(20) VALUE
025400         'CRDMAINT  RUN DATE '.
025500     05  RPT-HDR-DATE               PIC 9(08).
025600     05  FILLER                     PIC X(06) VALUE '  TIME'.
025700     05  RPT-HDR-TIME               PIC 9(06).
025800     05  FILLER                     PIC X(91) VALUE SPACES.
025900
026000 01  RPT-STATS-HDR1.
026100     05  FILLER                     PIC X(01) VALUE SPACE.
026200     05  FILLER                     PIC X(40) VALUE
026300         'CARD MAINTENANCE REQUEST TOTALS'.
026400     05  FILLER                     PIC X(91) VALUE SPACES.
026500
026600*    BLANK SEPARATOR LINE BETWEEN THE TITLE AND THE COLUMN
026700*    HEADINGS -- NO FIELDS, JUST SPACES.
026800 01  RPT-STATS-HDR2.
026900     05  FILLER                     PIC X(132) VALUE SPACES.
027000
027100*    COLUMN HEADINGS LINE UP WITH RPT-ACTION/REQUESTED/ACCEPTED/
027200*    REJECTED IN RPT-STATS-DETAIL BELOW -- IF YOU WIDEN ANY FIELD
027300*    DOWN THERE, WIDEN THE MATCHING FILLER UP HERE TOO.
027400 01  RPT-STATS-HDR3.
027500     05  FILLER                     PIC X(01) VALUE SPACE.
027600     05  FILLER                     PIC X(12) VALUE 'ACTION'.
027700     05  FILLER                     PIC X(12) VALUE 'REQUESTED'.
027800     05  FILLER                     PIC X(12) VALUE 'ACCEPTED'.
027900     05  FILLER                     PIC X(12) VALUE 'REJECTED'.
028000     05  FILLER                     PIC X(83) VALUE SPACES.
028100
028200*    UNDERLINE RULE BELOW THE COLUMN HEADINGS.
028300 01  RPT-STATS-HDR4.
028400     05  FILLER                     PIC X(01) VALUE SPACE.
028500     05  FILLER                     PIC X(48) VALUE ALL '-'.
028600     05  FILLER                     PIC X(83) VALUE SPACES.
028700
028800* ONE DETAIL LINE IS BUILT AND WRITTEN PER ACTION CODE IN
028900* 850-REPORT-TOTALS -- THE SAME 01-GROUP IS REUSED SIX TIMES,
029000* EACH TIME WITH FRESH VALUES MOVED IN FOR THAT ACTION.
029100 01  RPT-STATS-DETAIL.
029200     05  FILLER                     PIC X(01) VALUE SPACE.
029300*    RPT-ACTION IS MOVED A FRESH LITERAL ('CREATE', 'ENROLL',
029400*    AND SO ON) EACH TIME THIS GROUP IS REUSED IN 850 BELOW.
029500     05  RPT-ACTION                 PIC X(12).
029600     05  RPT-REQUESTED              PIC ZZZ,ZZ9.
029700     05  FILLER                     PIC X(06) VALUE SPACES.
029800     05  RPT-ACCEPTED                PIC ZZZ,ZZ9.
029900     05  FILLER                     PIC X(06) VALUE SPACES.
030000*    REJECTED IS NEVER MOVED FROM A COUNTER -- IT IS COMPUTED
030100*    FRESH EACH TIME FROM THE OTHER TWO, SEE 850-REPORT-TOTALS.
030200     05  RPT-REJECTED                PIC ZZZ,ZZ9.
030300     05  FILLER                     PIC X(86) VALUE SPACES.
030400
030500 PROCEDURE DIVISION.
030600
030700* MAIN CONTROL PARAGRAPH.  OPEN, SEED THE RANDOM NUMBER
030800* GENERATOR, WRITE THE REPORT HEADER, THEN PRIME-READ THE
030900* REQUEST FILE AND LOOP UNTIL END OF FILE.  THE PRIME-READ
031000* PATTERN (READ ONCE BEFORE THE LOOP, READ AGAIN AT THE BOTTOM
031100* OF THE LOOP BODY) IS STANDARD HOUSE STYLE FOR A SEQUENTIAL
031200* DRIVER -- IT KEEPS THE "PROCESS THEN READ NEXT" ORDER EXPLICIT
031300* INSTEAD OF BURYING THE NEXT-READ INSIDE A PERFORM ... UNTIL
031400* TEST THAT RUNS BEFORE THE FIRST RECORD IS EVEN IN HAND.
031500 000-MAIN-LINE.
031600     ACCEPT WS-CURRENT-DATE-N FROM DATE YYYYMMDD.
031700     ACCEPT WS-CURRENT-TIME-N FROM TIME.
031800*    SEED THE GENERATOR OFF THE CLOCK SO TWO RUNS ON THE SAME
031900*    DAY DO NOT HAND OUT THE SAME STRING OF "RANDOM" SERIAL
032000*    DIGITS.  104729 IS JUST A LARGE PRIME ADDED IN SO A TIME OF
032100*    ALL ZEROS (MIDNIGHT) DOES NOT SEED THE GENERATOR AT ZERO.
032200     COMPUTE WS-RANDOM-SEED = WS-CURRENT-TIME-N + 104729.
032300*    OPEN EVERYTHING BEFORE THE REPORT HEADER IS WRITTEN SO THAT
032400*    AN OPEN FAILURE SHOWS UP ON THE JOB LOG BEFORE ANY OUTPUT AT
032500*    ALL GOES TO THE PRINT FILE.
032600     PERFORM 020-OPEN-FILES THRU 020-EXIT.
032700     PERFORM 800-INIT-REPORT THRU 800-EXIT.
032800*    THE IF GUARD HERE KEEPS THIS PROGRAM FROM EVER ISSUING A
032900*    READ AGAINST AN ALREADY-EOF (OR NEVER-OPENED) REQUEST FILE --
033000*    020-OPEN-FILES SETS WS-REQ-EOF-SW ON ANY OPEN FAILURE, SO
033100*    NO-MORE-REQUESTS CAN ALREADY BE TRUE BEFORE THE FIRST READ.
033200     IF NOT NO-MORE-REQUESTS
033300         PERFORM 090-READ-REQUEST THRU 090-EXIT
033400         PERFORM 100-PROCESS-CARD-REQUESTS THRU 100-EXIT
033500             UNTIL NO-MORE-REQUESTS
033600     END-IF.
033700     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.
033800     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
033900     GOBACK.
034000 000-EXIT.
034100     EXIT.
034200
034300* OPEN CARD-FILE I-O SINCE THIS PROGRAM BOTH READS AND REWRITES
034400* THE MASTER.  ANY OPEN FAILURE FORCES IMMEDIATE END-OF-FILE ON
034500* THE REQUEST SIDE SO 000-MAIN-LINE FALLS STRAIGHT THROUGH TO
034600* THE TOTALS AND CLOSE WITHOUT TRYING TO PROCESS AGAINST FILES
034700* THAT NEVER OPENED.
034800 020-OPEN-FILES.
034900*    I-O, NOT INPUT -- THIS PROGRAM REWRITES THE CARD MASTER IN
035000*    PLACE FOR ENROLL/BLOCK/RECHARGE AND ALSO WRITES BRAND NEW
035100*    RECORDS TO IT FOR CREATE.
035200     OPEN I-O CARD-FILE.
035300     IF NOT WS-CARDFILE-OK
035400         DISPLAY '*** CRDMAINT ERROR OPENING CARD-FILE, STATUS='
035500             WS-CARDFILE-STATUS
035600         MOVE 'Y' TO WS-REQ-EOF-SW
035700         GO TO 020-EXIT
035800     END-IF.
035900*    REQUEST FILE IS INPUT ONLY -- THIS PROGRAM NEVER WRITES
036000*    BACK TO IT, IT ONLY CONSUMES WHAT THE UPSTREAM EXTRACT LEFT.
036100     OPEN INPUT CARD-MAINT-REQUEST-FILE.
036200     IF NOT WS-REQFILE-OK
036300         DISPLAY '*** CRDMAINT ERROR OPENING REQUEST FILE, STATUS'
036400             WS-REQFILE-STATUS
036500         MOVE 'Y' TO WS-REQ-EOF-SW
036600         GO TO 020-EXIT
036700     END-IF.
036800*    PRINT FILE IS ALWAYS OUTPUT -- THIS PROGRAM NEVER APPENDS TO
036900*    A PRIOR RUN'S REPORT, EACH RUN STARTS A FRESH ONE.
037000     OPEN OUTPUT PRINT-FILE.
037100 020-EXIT.
037200     EXIT.
037300
037400* STRAIGHT SEQUENTIAL READ OF THE REQUEST FILE.  NO RECORD
037500* COUNT IS KEPT HERE -- THE PER-ACTION COUNTERS IN 100 DO THAT
037600* JOB ONE LEVEL UP.
037700 090-READ-REQUEST.
037800     READ CARD-MAINT-REQUEST-FILE
037900         AT END
038000             MOVE 'Y' TO WS-REQ-EOF-SW
038100     END-READ.
038200 090-EXIT.
038300     EXIT.
038400
038500* DISPATCH ON THE ACTION CODE.  EDIT FIRST, THEN ROUTE -- A
038600* REQUEST THAT FAILS 120-EDIT-REQUEST NEVER REACHES ANY OF THE
038700* ACTION PARAGRAPHS AND IS SIMPLY COUNTED AS REQUESTED WITHOUT
038800* BEING COUNTED AS ACCEPTED, WHICH IS WHAT MAKES IT SHOW UP AS A
038900* REJECT ON THE END-OF-RUN TOTALS.  THE IF/ELSE LADDER IS NESTED
039000* RATHER THAN WRITTEN AS A SERIES OF EVALUATE WHEN CLAUSES --
039100* THIS SHOP DOES NOT USE EVALUATE, SEE THE STANDARDS MANUAL.
039200 100-PROCESS-CARD-REQUESTS.
039300     MOVE 'Y' TO WS-REQUEST-OK-SW.
039400     PERFORM 120-EDIT-REQUEST THRU 120-EXIT.
039500     IF WS-REQUEST-OK
039600*        EACH BRANCH BUMPS ITS OWN -REQUESTS COUNTER BEFORE
039700*        CALLING THE ACTION PARAGRAPH -- THE ACTION PARAGRAPH
039800*        ITSELF ONLY BUMPS THE MATCHING -ACCEPTED COUNTER, AND
039900*        ONLY IF IT ACTUALLY COMPLETES THE UPDATE.
040000         IF CMR-ACT-CREATE
040100             ADD 1 TO WS-CREATE-REQUESTS
040200             PERFORM 200-CREATE-CARD THRU 200-EXIT
040300         ELSE
040400         IF CMR-ACT-ENROLL
040500             ADD 1 TO WS-ENROLL-REQUESTS
040600             PERFORM 300-ENROLL-CARD THRU 300-EXIT
040700         ELSE
040800         IF CMR-ACT-BLOCK
040900             ADD 1 TO WS-BLOCK-REQUESTS
041000             PERFORM 400-BLOCK-CARD THRU 400-EXIT
041100         ELSE
041200         IF CMR-ACT-RECHARGE
041300             ADD 1 TO WS-RECHARGE-REQUESTS
041400             PERFORM 500-RECHARGE-CARD THRU 500-EXIT
041500         ELSE
041600         IF CMR-ACT-BAL-INQUIRY
041700             ADD 1 TO WS-BALINQ-REQUESTS
041800             PERFORM 600-INQUIRE-BALANCE THRU 600-EXIT
041900         ELSE
042000         IF CMR-ACT-CARD-INQUIRY
042100             ADD 1 TO WS-CRDINQ-REQUESTS
042200             PERFORM 650-INQUIRE-CARD THRU 650-EXIT
042300         ELSE
042400*            AN ACTION CODE THE EDIT LET THROUGH BUT THAT DOES
042500*            NOT MATCH ANY KNOWN ACTION -- SHOULD NOT HAPPEN IF
042600*            CARDREQ AND THE UPSTREAM EXTRACT AGREE, BUT LOGGED
042700*            RATHER THAN ABENDED SO ONE BAD RECORD DOES NOT TAKE
042800*            DOWN THE WHOLE RUN.
042900             DISPLAY '*** CRDMAINT UNKNOWN ACTION CODE - '
043000                 CMR-ACTION-CODE
043100         END-IF
043200         END-IF
043300         END-IF
043400         END-IF
043500         END-IF
043600         END-IF
043700     END-IF.
043800     PERFORM 090-READ-REQUEST THRU 090-EXIT.
043900 100-EXIT.
044000     EXIT.
044100
044200* FORMAT EDITS ONLY -- THIS PARAGRAPH DOES NOT TOUCH THE CARD
044300* MASTER AT ALL, IT JUST MAKES SURE THE FIELDS THE DOWNSTREAM
044400* PARAGRAPH NEEDS ARE PRESENT AND NUMERIC BEFORE WE EVER ISSUE A
044500* READ AGAINST CARD-FILE.  CREATE AND RECHARGE EACH NEED THEIR
044600* OWN CHECK BECAUSE THEY ARE THE ONLY TWO ACTIONS THAT CARRY
044700* EXTRA DATA BEYOND THE CARD-ID; EVERYTHING ELSE (ENROLL, BLOCK,
044800* BOTH INQUIRIES) ONLY NEEDS A VALID CARD-ID TO GET STARTED.
044900 120-EDIT-REQUEST.
045000     MOVE 'Y' TO WS-REQUEST-OK-SW.
045100     IF CMR-ACT-CREATE
045200*        NAME AND LAST-NAME ARE REQUIRED ON CREATE EVEN THOUGH
045300*        THE CARD MASTER HAS NO EDIT OF ITS OWN FOR THEM --
045400*        WITHOUT A NAME ON FILE THE HELP DESK CANNOT VERIFY THE
045500*        CALLER WHEN THE CARD IS LOST.
045600         IF CMR-PRODUCT-ID NOT NUMERIC
045700             OR CMR-CARD-ID NOT NUMERIC
045800             OR CMR-NAME = SPACES
045900             OR CMR-LAST-NAME = SPACES
046000             DISPLAY '*** CRDMAINT REJECTED - BAD CREATE FORMAT'
046100             MOVE 'N' TO WS-REQUEST-OK-SW
046200         END-IF
046300     ELSE
046400     IF CMR-ACT-RECHARGE
046500*        CMR-AMOUNT NOT NUMERIC IS A FORMAT EDIT ONLY -- WHETHER
046600*        THE AMOUNT IS POSITIVE IS A SEPARATE BUSINESS EDIT DONE
046700*        LATER, IN 500-RECHARGE-CARD, AFTER THE CARD IS READ.
046800         IF CMR-CARD-ID NOT NUMERIC
046900             OR CMR-AMOUNT NOT NUMERIC
047000             DISPLAY '*** CRDMAINT REJECTED - BAD RECHARGE FORMAT'
047100             MOVE 'N' TO WS-REQUEST-OK-SW
047200         END-IF
047300     ELSE
047400*        FALLTHROUGH FOR ENROLL, BLOCK, AND BOTH INQUIRIES --
047500*        NONE OF THESE FOUR ACTIONS CARRY ANY FIELD BEYOND THE
047600*        CARD-ID, SO ONE SHARED CHECK COVERS ALL FOUR.
047700         IF CMR-CARD-ID NOT NUMERIC
047800             DISPLAY '*** CRDMAINT REJECTED - BAD REQUEST FORMAT'
047900             MOVE 'N' TO WS-REQUEST-OK-SW
048000         END-IF
048100     END-IF
048200     END-IF.
048300 120-EXIT.
048400     EXIT.
048500
048600* CARD NUMBER GENERATION -- ONLY ENTERED WHEN CMR-CARD-ID ARRIVED
048700* ZERO ON A CREATE REQUEST (SEE REQ 38820 IN THE CHANGE LOG).
048800* THE RESULT IS SIX DIGITS OF PRODUCT-ID FOLLOWED BY TEN DIGITS
048900* PICKED ONE AT A TIME BY 160-PICK-SERIAL-DIGIT BELOW.  THE TEN
049000* DIGITS ARE NOT GUARANTEED UNIQUE BY THIS PARAGRAPH -- THE
049100* WRITE INVALID KEY TEST IN 200-CREATE-CARD IS WHAT ACTUALLY
049200* CATCHES A COLLISION AND REJECTS THE REQUEST.
049300 150-GENERATE-CARD-NUMBER.
049400*    THE PRODUCT PORTION OF THE CARD NUMBER ALWAYS COMES STRAIGHT
049500*    FROM THE REQUEST -- ONLY THE SERIAL PORTION IS GENERATED.
049600     MOVE CMR-PRODUCT-ID TO CARD-PRODUCT-PART.
049700*    VARYING FROM 1 TO 10 PICKS EACH OF THE TEN SERIAL DIGITS IN
049800*    TURN, LEFT TO RIGHT, BY CALLING 160 ONCE PER DIGIT POSITION.
049900     PERFORM 160-PICK-SERIAL-DIGIT THRU 160-EXIT
050000         VARYING WS-GEN-DIGIT-CTR FROM 1 BY 1
050100         UNTIL WS-GEN-DIGIT-CTR > 10.
050200     MOVE WS-GEN-SERIAL TO CARD-SERIAL-PART.
050300 150-EXIT.
050400     EXIT.
050500
050600* PICKS ONE DIGIT OF THE SERIAL NUMBER.  A LINEAR CONGRUENTIAL
050700* STYLE GENERATOR -- MULTIPLY THE RUNNING SEED, FOLD IN THE
050800* CLOCK SECONDS AND THE DIGIT POSITION SO SUCCESSIVE DIGITS IN
050900* THE SAME CARD NUMBER DO NOT REPEAT A SHORT CYCLE, THEN TAKE
051000* THE SEED MODULO 10 FOR THE DIGIT ITSELF.  NOTHING FANCIER THAN
051100* THAT IS NEEDED -- THIS IS A SERIAL NUMBER, NOT A CRYPTOGRAPHIC
051200* KEY.
051300 160-PICK-SERIAL-DIGIT.
051400*    MULTIPLY-AND-ADD IS THE WHOLE GENERATOR.  FOLDING IN THE
051500*    CURRENT SECONDS AND THE DIGIT-POSITION COUNTER MEANS TWO
051600*    CARDS CREATED IN THE SAME RUN DO NOT START FROM THE SAME
051700*    SEED, AND THE SAME RUN DOES NOT PRODUCE THE SAME TEN DIGITS
051800*    TWICE IN A ROW.
051900     COMPUTE WS-RANDOM-SEED =
052000         (WS-RANDOM-SEED * 31) + WS-CURR-SS + WS-GEN-DIGIT-CTR.
052100*    FIRST DIVIDE JUST KEEPS THE SEED FROM GROWING WITHOUT BOUND
052200*    ACROSS TEN ITERATIONS -- THE QUOTIENT IS THROWN AWAY, ONLY
052300*    THE REMAINDER MATTERS.
052400     DIVIDE WS-RANDOM-SEED BY 99999999 GIVING WS-GEN-QUOTIENT
052500         REMAINDER WS-RANDOM-SEED.
052600*    SECOND DIVIDE PEELS OFF ONE DECIMAL DIGIT, 0-9, FOR THIS
052700*    POSITION OF THE SERIAL.
052800     DIVIDE WS-RANDOM-SEED BY 10 GIVING WS-GEN-QUOTIENT
052900         REMAINDER WS-GEN-DIGIT.
053000     MOVE WS-GEN-DIGIT TO WS-GEN-SERIAL-DIGIT (WS-GEN-DIGIT-CTR).
053100 160-EXIT.
053200     EXIT.
053300
053400* CREATE A NEW CARD MASTER RECORD.  BALANCE ALWAYS STARTS AT
053500* ZERO AND STATUS ALWAYS STARTS 'I' (INACTIVE) -- A CARD IS NOT
053600* USABLE FOR A PURCHASE UNTIL A SEPARATE ENROLL REQUEST ACTIVATES
053700* IT, WHICH MATCHES THE WAY THE CARDS SHIP TO THE CUSTOMER
053800* INACTIVE AND ARE ACTIVATED BY PHONE OR WEB.
053900 200-CREATE-CARD.
054000*    CARD-PRODUCT-ID IS SET FROM THE REQUEST REGARDLESS OF
054100*    WHETHER THE CARD-ID ITSELF IS SUPPLIED OR GENERATED BELOW.
054200     MOVE CMR-PRODUCT-ID TO CARD-PRODUCT-ID.
054300*    A ZERO CARD-ID ON THE REQUEST MEANS THE UPSTREAM SYSTEM IS
054400*    ASKING THIS PROGRAM TO ASSIGN ONE -- SEE REQ 38820.
054500     IF CMR-CARD-ID = ZERO
054600         PERFORM 150-GENERATE-CARD-NUMBER THRU 150-EXIT
054700     ELSE
054800         MOVE CMR-CARD-ID TO CARD-ID
054900     END-IF.
055000     MOVE CMR-NAME TO CARD-NAME.
055100     MOVE CMR-LAST-NAME TO CARD-LAST-NAME.
055200     MOVE WS-CURRENT-DATE-N TO CARD-CREATED-DATE.
055300     PERFORM 210-CALC-EXPIRATION-DATE THRU 210-EXIT.
055400*    BALANCE STARTS AT ZERO AND STATUS STARTS 'I' FOR EVERY NEW
055500*    CARD -- NO EXCEPTION, EVEN IF THE REQUEST SOMEHOW CARRIED A
055600*    NONZERO STARTING BALANCE FIELD (CARDREQ HAS NO SUCH FIELD,
055700*    BUT THE RULE IS STATED HERE SO IT IS NOT MISSED LATER IF
055800*    ONE IS EVER ADDED).
055900     MOVE ZERO TO CARD-BALANCE.
056000     MOVE 'I' TO CARD-STATUS.
056100*    INVALID KEY HERE MEANS THE CARD-ID ALREADY EXISTS ON FILE --
056200*    EITHER A DUPLICATE SUPPLIED BY THE UPSTREAM SYSTEM OR, MUCH
056300*    MORE RARELY, A COLLISION OUT OF THE GENERATOR ABOVE.  EITHER
056400*    WAY THE REQUEST IS REJECTED RATHER THAN OVERWRITING WHAT IS
056500*    ALREADY ON THE MASTER.
056600     WRITE CARD-REC
056700         INVALID KEY
056800             DISPLAY '*** CRDMAINT REJECTED - DUPLICATE CARD-ID '
056900                 CARD-ID
057000             GO TO 200-EXIT
057100     END-WRITE.
057200     ADD 1 TO WS-CREATE-ACCEPTED.
057300 200-EXIT.
057400     EXIT.
057500
057600* EXPIRATION IS ALWAYS THREE YEARS PAST THE CREATE DATE (SEE DLK,
057700* 1994-09-02 ABOVE).  MONTH AND DAY ARE CARRIED STRAIGHT ACROSS
057800* UNCHANGED -- ONLY THE CENTURY/YEAR PAIR IS RECOMPUTED, WHICH IS
057900* WHY WS-EXPR-YY-WORK IS FOUR DIGITS WIDE, WIDE ENOUGH TO HOLD
058000* THE CENTURY AND YEAR ADDED TOGETHER AS ONE NUMBER BEFORE THE
058100* DIVIDE BELOW SPLITS THEM BACK APART.  THIS DOES NOT TRY TO
058200* ADJUST FEBRUARY 29 ON A LEAP YEAR -- TARJETAS CARDS EXPIRE ON
058300* THE SAME CALENDAR DAY THREE YEARS OUT, LEAP DAY OR NOT, AND
058400* THE BUSINESS HAS NEVER ASKED FOR ANYTHING MORE ELABORATE.
058500 210-CALC-EXPIRATION-DATE.
058600*    START FROM A COPY OF THE CREATE DATE SO MONTH AND DAY ARE
058700*    ALREADY RIGHT BEFORE ANYTHING ELSE RUNS -- ONLY THE CENTURY
058800*    AND YEAR GET OVERWRITTEN BELOW.
058900     MOVE CARD-CREATED-DATE TO CARD-EXPIRATION-DATE.
059000*    COMBINE CENTURY AND YEAR INTO ONE FOUR-DIGIT NUMBER AND ADD
059100*    THREE -- THIS IS THE ONLY PLACE THE "THREE YEARS" RULE LIVES.
059200     COMPUTE WS-EXPR-YY-WORK =
059300         (CARD-CRTD-CC * 100 + CARD-CRTD-YY) + 3.
059400*    SPLIT THE FOUR-DIGIT RESULT BACK INTO SEPARATE CENTURY AND
059500*    YEAR FIELDS TO MATCH HOW CARD-EXPR-CC AND CARD-EXPR-YY ARE
059600*    LAID OUT ON THE MASTER.
059700     DIVIDE WS-EXPR-YY-WORK BY 100 GIVING CARD-EXPR-CC
059800         REMAINDER CARD-EXPR-YY.
059900     MOVE CARD-CRTD-MM TO CARD-EXPR-MM.
060000     MOVE CARD-CRTD-DD TO CARD-EXPR-DD.
060100 210-EXIT.
060200     EXIT.
060300
060400* ENROLL ACTIVATES A CARD THAT WAS CREATED BUT NOT YET TURNED
060500* ON.  REQUEST MUST FIND THE CARD (700-READ-CARD) BEFORE ANYTHING
060600* ELSE HAPPENS -- A CARD-ID THAT IS NOT ON FILE NEVER GETS AS
060700* FAR AS THE STATUS TEST.  AN ALREADY-ACTIVE CARD IS LOGGED AND
060800* REJECTED RATHER THAN SILENTLY TREATED AS SUCCESS SO THE HELP
060900* DESK CAN SEE ON THE LOG THAT THE CUSTOMER'S ENROLL REQUEST WAS
061000* REDUNDANT, NOT LOST.
061100 300-ENROLL-CARD.
061200*    WS-REQUEST-OK IS FALSE HERE ONLY WHEN 700-READ-CARD ALREADY
061300*    LOGGED A NOT-FOUND REJECTION -- IN THAT CASE THERE IS NOTHING
061400*    LEFT TO DO AND THE WHOLE IF BODY IS SKIPPED.
061500     PERFORM 700-READ-CARD THRU 700-EXIT.
061600     IF WS-REQUEST-OK
061700         IF CARD-STAT-ACTIVE
061800             MOVE 'LA TARJETA YA ESTA ACTIVA' TO WS-ERROR-MSG
061900             DISPLAY '*** CRDMAINT REJECTED - ' WS-ERROR-MSG
062000         ELSE
062100*            CARD-STAT-ACTIVE COVERS ONLY 'A' -- AN INACTIVE OR
062200*            BLOCKED CARD BOTH FALL THROUGH TO THIS ELSE AND GET
062300*            ACTIVATED, WHICH IS THE POINT OF THE ACTION.
062400             MOVE 'A' TO CARD-STATUS
062500             PERFORM 750-REWRITE-CARD THRU 750-EXIT
062600             ADD 1 TO WS-ENROLL-ACCEPTED
062700         END-IF
062800     END-IF.
062900 300-EXIT.
063000     EXIT.
063100
063200* BLOCK SETS THE CARD TO 'B' SO TRXPOST WILL REFUSE ANY FURTHER
063300* PURCHASE AGAINST IT.  PER THE 1996-05-20 CHANGE, AN INACTIVE
063400* CARD (NEVER ENROLLED) MAY STILL BE BLOCKED -- ONLY A CARD THAT
063500* IS ALREADY BLOCKED IS REJECTED HERE, SINCE BLOCKING A CARD
063600* TWICE IS NOT AN ERROR SO MUCH AS A NO-OP THE CUSTOMER SHOULD
063700* BE TOLD ABOUT.
063800 400-BLOCK-CARD.
063900     PERFORM 700-READ-CARD THRU 700-EXIT.
064000     IF WS-REQUEST-OK
064100*        ONLY AN ALREADY-BLOCKED CARD IS REJECTED -- AN INACTIVE
064200*        CARD (NEVER ENROLLED) FALLS THROUGH TO THE ELSE AND IS
064300*        BLOCKED ANYWAY, PER THE 1996-05-20 CHANGE NOTED ABOVE.
064400         IF CARD-STAT-BLOCKED
064500             MOVE 'LA TARJETA YA ESTA BLOQUEADA' TO WS-ERROR-MSG
064600             DISPLAY '*** CRDMAINT REJECTED - ' WS-ERROR-MSG
064700         ELSE
064800             MOVE 'B' TO CARD-STATUS
064900             PERFORM 750-REWRITE-CARD THRU 750-EXIT
065000             ADD 1 TO WS-BLOCK-ACCEPTED
065100         END-IF
065200     END-IF.
065300 400-EXIT.
065400     EXIT.
065500
065600* RECHARGE ADDS CMR-AMOUNT TO THE CARD BALANCE.  THE CARD IS
065700* READ FIRST AND THE AMOUNT EDIT RUNS ONLY IF THE CARD WAS
065800* ACTUALLY FOUND -- A RECHARGE AGAINST A CARD-ID THAT DOES NOT
065900* EXIST IS A NOT-FOUND ERROR, NOT AN AMOUNT ERROR, EVEN IF THE
066000* AMOUNT ON THE REQUEST IS ALSO BAD, SO THE CUSTOMER HEARS THE
066100* RIGHT EXPLANATION FROM THE HELP DESK.  SEE THE 1991-02-06
066200* CHANGE LOG ENTRY -- THE ZERO-OR-NEGATIVE CHECK HAS BEEN HERE
066300* SINCE EARLY IN THE PROGRAM'S LIFE AND IS NOT TO BE RELAXED.
066400 500-RECHARGE-CARD.
066500*    CARD MUST BE ON FILE BEFORE THE AMOUNT IS EVEN LOOKED AT --
066600*    SEE THE PARAGRAPH BANNER ABOVE FOR WHY THIS ORDER MATTERS.
066700     PERFORM 700-READ-CARD THRU 700-EXIT.
066800     IF WS-REQUEST-OK
066900*        NOT > ZERO CATCHES BOTH A ZERO AMOUNT AND A NEGATIVE
067000*        AMOUNT IN ONE TEST -- RECHARGE HAS NEVER SUPPORTED A
067100*        NEGATIVE ADJUSTMENT, THAT IS A SEPARATE TRANSACTION TYPE
067200*        HANDLED ELSEWHERE.
067300         IF CMR-AMOUNT NOT > ZERO
067400             MOVE 'EL MONTO DEBE SER MAYOR A 0' TO WS-ERROR-MSG
067500             DISPLAY '*** CRDMAINT REJECTED - ' WS-ERROR-MSG
067600             GO TO 500-EXIT
067700         END-IF
067800*        ROUNDED GUARDS AGAINST A THIRD-DECIMAL RESIDUE ON THE
067900*        ADD SHOWING UP LATER AS A ONE-CENT DISCREPANCY ON SOME
068000*        DOWNSTREAM RECONCILIATION REPORT.
068100         COMPUTE CARD-BALANCE ROUNDED = CARD-BALANCE + CMR-AMOUNT
068200         PERFORM 750-REWRITE-CARD THRU 750-EXIT
068300         ADD 1 TO WS-RECHARGE-ACCEPTED
068400     END-IF.
068500 500-EXIT.
068600     EXIT.
068700
068800* BALANCE INQUIRY IS A READ-ONLY ACTION -- NOTHING IS REWRITTEN
068900* TO THE MASTER, THE BALANCE IS SIMPLY DISPLAYED TO THE JOB LOG
069000* FOR WHATEVER DOWNSTREAM EXTRACT PICKS IT UP.  KEPT SEPARATE
069100* FROM 650-INQUIRE-CARD BELOW SINCE REQ 40217 SPLIT THE OLD
069200* COMBINED INQUIRY INTO TWO ACTION CODES.
069300 600-INQUIRE-BALANCE.
069400     PERFORM 700-READ-CARD THRU 700-EXIT.
069500*    NO REWRITE PARAGRAPH IS CALLED ANYWHERE IN THIS PARAGRAPH --
069600*    THAT IS THE WHOLE DIFFERENCE BETWEEN AN INQUIRY AND EVERY
069700*    OTHER ACTION CODE THIS PROGRAM HANDLES.
069800     IF WS-REQUEST-OK
069900         DISPLAY 'CARD ' CARD-ID ' BALANCE ' CARD-BALANCE
070000         ADD 1 TO WS-BALINQ-ACCEPTED
070100     END-IF.
070200 600-EXIT.
070300     EXIT.
070400
070500* FULL CARD INQUIRY -- NAME, STATUS AND BALANCE ALL TOGETHER.
070600* ALSO READ-ONLY.  THIS IS THE ACTION THE HELP DESK SCREEN USES
070700* WHEN A CUSTOMER CALLS ASKING "WHAT IS GOING ON WITH MY CARD,"
070800* SO IT RETURNS MORE THAN JUST THE BALANCE.
070900 650-INQUIRE-CARD.
071000     PERFORM 700-READ-CARD THRU 700-EXIT.
071100*    ONE-LINE DISPLAY CARRYING EVERYTHING THE HELP DESK SCREEN
071200*    NEEDS -- NAME, STATUS LETTER AND BALANCE -- SO THE OPERATOR
071300*    DOES NOT HAVE TO PIECE IT TOGETHER FROM TWO SEPARATE ACTIONS.
071400     IF WS-REQUEST-OK
071500         DISPLAY 'CARD ' CARD-ID ' ' CARD-NAME ' ' CARD-LAST-NAME
071600             ' STATUS ' CARD-STATUS ' BALANCE ' CARD-BALANCE
071700         ADD 1 TO WS-CRDINQ-ACCEPTED
071800     END-IF.
071900 650-EXIT.
072000     EXIT.
072100
072200* COMMON CARD-FILE READ USED BY EVERY ACTION EXCEPT CREATE.
072300* SHARED HERE RATHER THAN REPEATED IN EACH ACTION PARAGRAPH SO
072400* THE NOT-FOUND MESSAGE STAYS WORDED THE SAME WAY NO MATTER
072500* WHICH ACTION TRIGGERED IT -- SEE REQ 58440 IN THE CHANGE LOG,
072600* WHICH EXISTS PRECISELY BECAUSE THE WORDING HAD DRIFTED OUT OF
072700* STEP WITH WHAT THE HELP DESK SCRIPT SAYS ON THE PHONE.
072800 700-READ-CARD.
072900*    CARD-ID IS THE ONLY KEY CARD-FILE IS INDEXED ON, SO MOVING
073000*    THE REQUESTED ID INTO THE RECORD KEY FIELD AND READING IS
073100*    ALL THAT IS NEEDED -- NO START OR BROWSE LOGIC.
073200     MOVE CMR-CARD-ID TO CARD-ID.
073300     READ CARD-FILE
073400         INVALID KEY
073500             MOVE 'N' TO WS-REQUEST-OK-SW
073600     END-READ.
073700     IF NOT WS-REQUEST-OK
073800         MOVE CMR-CARD-ID TO WS-ERROR-CARD-ID-ED
073900*        BUILD THE MESSAGE WITH STRING RATHER THAN A SINGLE
074000*        LITERAL MOVE SO THE EDITED CARD-ID CAN BE SPLICED IN
074100*        BETWEEN THE TWO PIECES OF SPANISH TEXT.  EACH OPERAND
074200*        CARRIES ITS OWN DELIMITED BY SIZE SO NONE OF THE THREE
074300*        PIECES GETS TRUNCATED AT AN EMBEDDED SPACE.
074400         STRING 'LA TARJETA CON ID ' DELIMITED BY SIZE
074500             WS-ERROR-CARD-ID-ED DELIMITED BY SIZE
074600             ' NO EXISTE EN LA BASE DE DATOS' DELIMITED BY SIZE
074700             INTO WS-ERROR-MSG
074800         DISPLAY '*** CRDMAINT REJECTED - ' WS-ERROR-MSG
074900     END-IF.
075000 700-EXIT.
075100     EXIT.
075200
075300* REWRITE FOLLOWS A SUCCESSFUL 700-READ-CARD SO THE INVALID KEY
075400* CONDITION HERE SHOULD NEVER ACTUALLY FIRE IN NORMAL RUNNING --
075500* IT IS LEFT IN AS A SAFETY NET IN CASE THE RECORD WAS DELETED
075600* BY SOME OTHER JOB BETWEEN THE READ AND THE REWRITE, WHICH THIS
075700* PROGRAM HAS NO WAY TO PREVENT SINCE IT DOES NOT HOLD AN
075800* EXPLICIT LOCK ACROSS THE TWO STATEMENTS.
075900 750-REWRITE-CARD.
076000*    CARD-REC STILL HOLDS THE RECORD JUST READ BY 700-READ-CARD,
076100*    NOW WITH WHICHEVER FIELD THE CALLING ACTION CHANGED (STATUS
076200*    OR BALANCE) -- REWRITE PUTS THE WHOLE RECORD BACK, NOT JUST
076300*    THE CHANGED FIELD.
076400     REWRITE CARD-REC
076500         INVALID KEY
076600             DISPLAY '*** CRDMAINT ERROR REWRITING CARD-FILE '
076700                 CARD-ID
076800     END-REWRITE.
076900 750-EXIT.
077000     EXIT.
077100
077200* WRITES THE ONE-LINE RUN HEADER.  RUN DATE/TIME REFLECTS THE
077300* ACCEPT STATEMENTS AT THE TOP OF 000-MAIN-LINE, STAMPED BEFORE
077400* ANY FILE WAS EVEN OPENED.
077500 800-INIT-REPORT.
077600*    WS-CURRENT-TIME-6 IS THE REDEFINE ADDED UNDER REQ 60122 (SEE
077700*    DTCOPY CHANGE LOG) -- WITHOUT IT THE FRACTIONAL-SECONDS PART
077800*    OF WS-CURRENT-TIME WOULD HAVE TO BE STRIPPED HERE INSTEAD.
077900     MOVE WS-CURRENT-DATE-N TO RPT-HDR-DATE.
078000     MOVE WS-CURRENT-TIME-6 TO RPT-HDR-TIME.
078100     WRITE PRINT-REC FROM RPT-HEADER1.
078200 800-EXIT.
078300     EXIT.
078400
078500* END-OF-RUN TOTALS.  SIX BLOCKS, ONE PER ACTION CODE, EACH
078600* MOVING ITS OWN REQUESTED/ACCEPTED COUNTERS INTO THE SHARED
078700* RPT-STATS-DETAIL LINE AND COMPUTING REJECTED AS THE DIFFERENCE
078800* BEFORE WRITING.  THE ORDER MATCHES THE ORDER THE ACTION CODES
078900* ARE TESTED IN 100-PROCESS-CARD-REQUESTS ABOVE SO THE TWO LISTS
079000* READ THE SAME WAY TOP TO BOTTOM.
079100 850-REPORT-TOTALS.
079200*    FOUR HEADER LINES WRITTEN ONCE, THEN ONE DETAIL LINE PER
079300*    ACTION CODE BELOW -- HDR3 AND HDR4 CARRY THE COLUMN TITLES
079400*    AND THE UNDERLINE RULE RESPECTIVELY, SEE THE WORKING-STORAGE
079500*    BANNERS FOR THIS GROUP.
079600     WRITE PRINT-REC FROM RPT-STATS-HDR1.
079700     WRITE PRINT-REC FROM RPT-STATS-HDR2.
079800     WRITE PRINT-REC FROM RPT-STATS-HDR3.
079900     WRITE PRINT-REC FROM RPT-STATS-HDR4.
080000
080100*    REJECTED IS NEVER STORED ANYWHERE -- IT IS ALWAYS COMPUTED
080200*    HERE, ON THE FLY, AS REQUESTED MINUS ACCEPTED, ONE BLOCK PER
080300*    ACTION CODE IN THE SAME ORDER 100-PROCESS-CARD-REQUESTS
080400*    TESTS THEM.
080500     MOVE 'CREATE'   TO RPT-ACTION.
080600     MOVE WS-CREATE-REQUESTS TO RPT-REQUESTED.
080700     MOVE WS-CREATE-ACCEPTED TO RPT-ACCEPTED.
080800     COMPUTE RPT-REJECTED =
080900         WS-CREATE-REQUESTS - WS-CREATE-ACCEPTED.
081000     WRITE PRINT-REC FROM RPT-STATS-DETAIL.
081100
081200     MOVE 'ENROLL'   TO RPT-ACTION.
081300     MOVE WS-ENROLL-REQUESTS TO RPT-REQUESTED.
081400     MOVE WS-ENROLL-ACCEPTED TO RPT-ACCEPTED.
081500     COMPUTE RPT-REJECTED =
081600         WS-ENROLL-REQUESTS - WS-ENROLL-ACCEPTED.
081700     WRITE PRINT-REC FROM RPT-STATS-DETAIL.
081800
081900     MOVE 'BLOCK'    TO RPT-ACTION.
082000     MOVE WS-BLOCK-REQUESTS TO RPT-REQUESTED.
082100     MOVE WS-BLOCK-ACCEPTED TO RPT-ACCEPTED.
082200     COMPUTE RPT-REJECTED = WS-BLOCK-REQUESTS - WS-BLOCK-ACCEPTED.
082300     WRITE PRINT-REC FROM RPT-STATS-DETAIL.
082400
082500     MOVE 'RECHARGE' TO RPT-ACTION.
082600     MOVE WS-RECHARGE-REQUESTS TO RPT-REQUESTED.
082700     MOVE WS-RECHARGE-ACCEPTED TO RPT-ACCEPTED.
082800     COMPUTE RPT-REJECTED =
082900         WS-RECHARGE-REQUESTS - WS-RECHARGE-ACCEPTED.
083000     WRITE PRINT-REC FROM RPT-STATS-DETAIL.
083100
083200*    BAL INQ AND CARD INQ ARE BOTH REPORTED EVEN THOUGH NEITHER
083300*    ONE CAN EVER BE "REJECTED" FOR A BUSINESS REASON -- A NOT-
083400*    FOUND CARD-ID IS THE ONLY WAY EITHER SHOWS UP HERE AS LESS
083500*    THAN 100% ACCEPTED.
083600     MOVE 'BAL INQ'  TO RPT-ACTION.
083700     MOVE WS-BALINQ-REQUESTS TO RPT-REQUESTED.
083800     MOVE WS-BALINQ-ACCEPTED TO RPT-ACCEPTED.
083900     COMPUTE RPT-REJECTED =
084000         WS-BALINQ-REQUESTS - WS-BALINQ-ACCEPTED.
084100     WRITE PRINT-REC FROM RPT-STATS-DETAIL.
084200
084300     MOVE 'CARD INQ' TO RPT-ACTION.
084400     MOVE WS-CRDINQ-REQUESTS TO RPT-REQUESTED.
084500     MOVE WS-CRDINQ-ACCEPTED TO RPT-ACCEPTED.
084600     COMPUTE RPT-REJECTED =
084700         WS-CRDINQ-REQUESTS - WS-CRDINQ-ACCEPTED.
084800     WRITE PRINT-REC FROM RPT-STATS-DETAIL.
084900 850-EXIT.
085000     EXIT.
085100
085200* CLOSE ALL THREE FILES IN OPEN ORDER.  NOTHING FANCY -- NO
085300* FILE STATUS IS EVEN CHECKED ON THE WAY OUT SINCE BY THE TIME
085400* WE GET HERE THE RUN IS ALREADY COMPLETE AND THERE IS NOTHING
085500* LEFT TO DO DIFFERENTLY BASED ON A CLOSE ERROR.
085600 900-CLOSE-FILES.
085700*    ONE CLOSE STATEMENT, THREE FILES, SAME ORDER THEY WERE
085800*    OPENED IN BY 020-OPEN-FILES -- NOT A REQUIREMENT OF COBOL,
085900*    JUST HOW THIS SHOP HAS ALWAYS WRITTEN IT.
086000     CLOSE CARD-FILE
086100           CARD-MAINT-REQUEST-FILE
086200           PRINT-FILE.
086300 900-EXIT.
086400     EXIT.

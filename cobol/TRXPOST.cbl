000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    TRXPOST.
000700 AUTHOR.        R B WEIGEL.
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000900 DATE-WRITTEN.  06/05/90.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200
001300*****************************************************************
001400* TRXPOST READS THE TRANSACTION-REQUEST FILE (PURCHASE,
001500* ANULATION, INQUIRY) IN ARRIVAL ORDER AND POSTS EACH REQUEST
001600* AGAINST THE TARJETAS CARD MASTER AND TRANSACTION FILE.  A
001700* PURCHASE DEBITS THE CARD BALANCE AND WRITES A NEW TRANSACTION
001800* RECORD; AN ANULATION REVERSES A PRIOR PURCHASE AND CREDITS THE
001900* BALANCE BACK, PROVIDED THE REVERSAL ARRIVES WITHIN 24 HOURS OF
002000* THE ORIGINAL POSTING.  CARD MAINTENANCE (CREATE/ENROLL/BLOCK/
002100* RECHARGE) IS HANDLED BY CRDMAINT, NOT THIS PROGRAM.
002200*
002300* TRANSACTION-ID IS ASSIGNED BY THIS PROGRAM, NOT BY THE
002400* UPSTREAM SYSTEM -- AT STARTUP THE TRANSACTION FILE IS SCANNED
002500* ONCE FOR THE HIGHEST KEY ON FILE AND EACH NEW PURCHASE GETS
002600* THE NEXT NUMBER IN SEQUENCE.
002700*
002800* MAINTENANCE HISTORY
002900* -----------------------------------------------------------
003000* 1990-06-05  RBW   ORIGINAL CODING FOR TARJETAS CONVERSION --
003100*                   PURCHASE POSTING AND TRANSACTION INQUIRY
003200*                   AGAINST THE NEW CARD MASTER.
003300* 1992-03-11  DLK   ADDED THE ANULATION (REVERSAL) ACTION AND
003400*                   THE 24-HOUR REVERSAL WINDOW EDIT -- BEFORE
003500*                   THIS RELEASE REVERSALS WERE HANDLED BY HAND
003600*                   ON THE ON-LINE SCREEN.
003700* 1995-08-30  DLK   ANULATION NOW CHECKS THAT THE TRANSACTION
003800*                   BELONGS TO THE CARD NAMED ON THE REQUEST
003900*                   BEFORE REVERSING IT -- AUDIT FINDING 95-114.
004000* 1998-11-30  RBW   Y2K -- TRANSACTION-DATE AND ANULATED-DATE
004100*                   WIDENED FROM YYMMDD TO CCYYMMDD, AND THE
004200*                   900-ABS-DAY-NUMBER CENTURY TABLE REBUILT TO
004300*                   COVER 1900-2099.
004400* 1999-02-19  RBW   Y2K -- RETESTED THE 24-HOUR WINDOW ACROSS
004500*                   THE CENTURY BOUNDARY.  NO FURTHER CHANGE.
004600* 2001-07-23  PJM   REQ 38821 - TRANSACTION-ID HIGH-KEY SCAN
004700*                   MOVED TO PROGRAM START-UP SO A RESTART PICKS
004800*                   UP WHERE THE LAST RUN LEFT OFF.
004900* 2003-02-18  PJM   REQ 40217 - SPLIT TRANSACTION INQUIRY OUT AS
005000*                   ITS OWN ACTION CODE (SEE TRNREQ).
005100* 2009-05-14  KLS   REQ 52005 - ANULATION ELIGIBILITY CHECKS
005200*                   REORDERED TO MATCH THE SEQUENCE THE HELP
005300*                   DESK SCRIPT WALKS THE CUSTOMER THROUGH.
005400* 2013-11-07  KLS   REQ 59310 - PURCHASE/ANULATION COUNTS NOW
005500*                   SHOWN ON THE END-OF-RUN STATS REPORT.
005600* 2015-09-16  KLS   REQ 61805 - EXPANDED THE IN-LINE REMARKS
005700*                   THROUGH THE PROCEDURE DIVISION AND FIXED THE
005800*                   24-HOUR REJECTION MESSAGE TO BUILD THE WHOLE
005900*                   SENTENCE IN WS-ERROR-MSG LIKE EVERY OTHER
006000*                   REJECT IN THIS PROGRAM, INSTEAD OF SPLITTING
006100*                   IT ACROSS THE MOVE AND THE DISPLAY.
006200*****************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-370.
006800 OBJECT-COMPUTER.  IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200* CARD-FILE AND TRANSACTION-FILE ARE BOTH INDEXED SO A PURCHASE
007300* OR ANULATION CAN GO STRAIGHT TO THE RIGHT CARD AND THE RIGHT
007400* PRIOR TRANSACTION WITHOUT A MATCH/MERGE PASS.  TRANSACTION-
007500* REQUEST-FILE ARRIVES IN ARRIVAL ORDER FROM THE UPSTREAM POINT
007600* OF SALE EXTRACT AND IS PROCESSED IN THAT SAME ORDER.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*    DYNAMIC ACCESS SINCE 050-FIND-MAX-TRAN-ID DOES NOT APPLY
008000*    HERE -- CARD-FILE IS ALWAYS READ BY A SPECIFIC CARD-ID, NEVER
008100*    BROWSED.
008200     SELECT CARD-FILE ASSIGN TO CARDFILE
008300         ORGANIZATION IS INDEXED
008400         ACCESS MODE IS DYNAMIC
008500         RECORD KEY IS CARD-ID
008600         FILE STATUS IS WS-CARDFILE-STATUS.
008700
008800*    DYNAMIC ACCESS HERE DOES DOUBLE DUTY -- KEYED READS FOR
008900*    INQUIRY AND ANULATION, AND THE SEQUENTIAL READ NEXT RECORD
009000*    SCAN IN 060-READ-NEXT-TRAN-ID AT STARTUP.
009100     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
009200         ORGANIZATION IS INDEXED
009300         ACCESS MODE IS DYNAMIC
009400         RECORD KEY IS TRAN-ID
009500         FILE STATUS IS WS-TRANFILE-STATUS.
009600
009700*    LINE SEQUENTIAL, READ IN ARRIVAL ORDER, SAME AS CRDMAINT'S
009800*    REQUEST FILE.
009900     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO TRANREQF
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-REQFILE-STATUS.
010200
010300*    OUTPUT-ONLY PRINT FILE, ONE COPY PER RUN.
010400     SELECT PRINT-FILE ASSIGN TO TRANRPT
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS WS-PRINT-STATUS.
010700
010800 DATA DIVISION.
010900
011000 FILE SECTION.
011100
011200* CARD-REC LAYOUT IS IN CARDCOPY -- THE SAME COPYBOOK CRDMAINT
011300* USES, SO BOTH PROGRAMS AGREE ON THE PICTURE OF THE CARD MASTER
011400* WITHOUT EITHER ONE MAINTAINING ITS OWN COPY OF THE LAYOUT.
011500 FD  CARD-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 150 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS CARD-REC.
012100 COPY CARDCOPY.
012200
012300* TRAN-REC LAYOUT IS IN TRANCOPY.  TRAN-ID IS THE KEY; TRAN-
012400* ANULATED-FLAG/DATE/TIME START OUT ZERO/SPACE ON A PURCHASE AND
012500* ARE FILLED IN ONLY IF AND WHEN THE TRANSACTION IS LATER
012600* ANULATED -- SEE 400-ANULATE-TRANSACTION BELOW.
012700 FD  TRANSACTION-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 68 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS TRAN-REC.
013300 COPY TRANCOPY.
013400
013500* TRAN-REQUEST LAYOUT IS IN TRNREQ.  ONE RECORD SHAPE CARRIES
013600* ALL THREE ACTIONS (PURCHASE, ANULATION, INQUIRY) THE SAME WAY
013700* CARDREQ DOES FOR CRDMAINT -- SEE 120-EDIT-REQUEST FOR WHICH
013800* FIELDS MATTER FOR WHICH ACTION.
013900 FD  TRANSACTION-REQUEST-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 48 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS TRAN-REQUEST.
014500 COPY TRNREQ.
014600
014700* SAME PLAIN 132-BYTE PRINT BUFFER CRDMAINT USES -- ONE HEADER
014800* LINE AND ONE TOTALS BLOCK PER RUN, NO PAGE BREAKS.
014900 FD  PRINT-FILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 132 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS PRINT-REC.
015500*    NOT BROKEN OUT INTO A COPYBOOK -- ONLY THIS PROGRAM WRITES
015600*    TO IT, UNLIKE CARD-REC, SO THERE IS NO SECOND PROGRAM TO
015700*    SHARE THE LAYOUT WITH.
015800 01  PRINT-REC                      PIC X(132).
015900
016000 WORKING-STORAGE SECTION.
016100
016200* WS-MAX-TRAN-ID HOLDS THE HIGHEST TRAN-ID SEEN DURING THE
016300* START-UP SCAN IN 050/060 BELOW.  WS-ELAPSED-HOURS IS THE
016400* WHOLE-HOUR RESULT OF THE 24-HOUR ANULATION WINDOW TEST IN
016500* 420-CALC-ELAPSED-HOURS.  BOTH ARE PURE SCRATCH, NEVER PART OF
016600* A LARGER GROUP MOVE, SO THEY STAND ALONE AS 77-LEVELS.
016700 77  WS-MAX-TRAN-ID             PIC 9(09) COMP VALUE ZERO.
016800 77  WS-ELAPSED-HOURS           PIC 9(09) COMP VALUE ZERO.
016900
017000* FILE STATUS BYTES FOR ALL FOUR FILES.  WS-TRANFILE-STATUS-N IS
017100* THE NUMERIC REDEFINITION USED WHEN THE STATUS IS DISPLAYED.
017200 01  WS-FILE-STATUS-FIELDS.
017300     05  WS-CARDFILE-STATUS         PIC X(02) VALUE '00'.
017400         88  WS-CARDFILE-OK         VALUE '00'.
017500         88  WS-CARDFILE-NOTFND     VALUE '23'.
017600*    CARDFILE-STATUS GETS THE SAME NUMERIC REDEFINE AS TRANFILE-
017700*    STATUS BELOW, FOR THE SAME REASON -- A NUMERIC PICTURE PRINTS
017800*    CLEANER ON A DISPLAY THAN AN ALPHANUMERIC ONE WHEN THE STATUS
017900*    HAPPENS TO CONTAIN A LOW-VALUE OR OTHER NON-PRINTING BYTE.
018000     05  WS-CARDFILE-STATUS-N REDEFINES WS-CARDFILE-STATUS
018100                                    PIC 9(02).
018200     05  WS-TRANFILE-STATUS         PIC X(02) VALUE '00'.
018300         88  WS-TRANFILE-OK         VALUE '00'.
018400         88  WS-TRANFILE-NOTFND     VALUE '23'.
018500     05  WS-TRANFILE-STATUS-N REDEFINES WS-TRANFILE-STATUS
018600                                    PIC 9(02).
018700     05  WS-REQFILE-STATUS          PIC X(02) VALUE '00'.
018800         88  WS-REQFILE-OK          VALUE '00'.
018900         88  WS-REQFILE-EOF         VALUE '10'.
019000     05  WS-PRINT-STATUS            PIC X(02) VALUE '00'.
019100     05  FILLER                     PIC X(04) VALUE SPACES.
019200
019300* WS-REQ-EOF-SW AND WS-REQUEST-OK-SW WORK JUST AS THEY DO IN
019400* CRDMAINT.  WS-HIGH-KEY-EOF-SW IS LOCAL TO THE START-UP SCAN --
019500* IT IS NOT THE SAME SWITCH AS WS-REQ-EOF-SW BECAUSE THE TWO
019600* END-OF-FILE CONDITIONS (END OF THE TRAN FILE DURING THE SCAN,
019700* END OF THE REQUEST FILE DURING THE MAIN LOOP) HAVE NOTHING TO
019800* DO WITH EACH OTHER AND MUST NOT SHARE A FLAG.
019900 01  WS-SWITCHES.
020000     05  WS-REQ-EOF-SW              PIC X(01) VALUE 'N'.
020100         88  NO-MORE-REQUESTS       VALUE 'Y'.
020200     05  WS-REQUEST-OK-SW           PIC X(01) VALUE 'Y'.
020300         88  WS-REQUEST-OK          VALUE 'Y'.
020400     05  WS-HIGH-KEY-EOF-SW         PIC X(01) VALUE 'N'.
020500         88  WS-HIGH-KEY-EOF        VALUE 'Y'.
020600     05  FILLER                     PIC X(04) VALUE SPACES.
020700
020800* WS-ERROR-MSG IS THE SAME SHARED REJECT-TEXT FIELD CRDMAINT
020900* USES.  WS-ERROR-CARD-ID-ED AND WS-ERROR-TRAN-ID-ED ARE THE TWO
021000* EDITED KEY FIELDS SPLICED INTO THE NOT-FOUND MESSAGES BELOW --
021100* ONE PROGRAM HAS TWO KINDS OF "NOT FOUND" (CARD AND
021200* TRANSACTION), SO BOTH EDITED FORMS ARE KEPT HERE.
021300 01  WS-ERROR-AREA.
021400     05  WS-ERROR-MSG               PIC X(60) VALUE SPACES.
021500     05  WS-ERROR-CARD-ID-ED        PIC Z(15)9.
021600     05  WS-ERROR-TRAN-ID-ED       PIC Z(8)9.
021700     05  FILLER                     PIC X(05) VALUE SPACES.
021800
021900* SHARED CURRENT-DATE/TIME WORK AREA, SAME COPYBOOK CRDMAINT
022000* USES -- CARRIES THE WS-CURRENT-TIME-6 REDEFINE ADDED UNDER
022100* REQ 60122 SO THE SIX-DIGIT HHMMSS PORTION CAN BE MOVED TO THE
022200* REPORT AND THE TRAN-TIME FIELDS WITHOUT STRIPPING FRACTIONAL
022300* SECONDS BY HAND IN THIS PROGRAM.
022400 COPY DTCOPY.
022500
022600* WS-NEXT-TRAN-ID IS THE NUMBER THAT WILL BE ASSIGNED TO THE
022700* NEXT PURCHASE POSTED -- SET ONCE AT STARTUP FROM WS-MAX-TRAN-ID
022800* AND THEN INCREMENTED IN PLACE EVERY TIME 200-MAKE-PURCHASE
022900* WRITES A NEW TRANSACTION RECORD.
023000 01  WS-TRAN-ID-WORK.
023100     05  WS-NEXT-TRAN-ID             PIC 9(09) COMP VALUE ZERO.
023200     05  FILLER                     PIC X(04) VALUE SPACES.
023300
023400* SCRATCH FOR THE 24-HOUR ANULATION WINDOW CALCULATION.  THE
023500* APPROACH IS TO CONVERT BOTH THE ORIGINAL POSTING TIMESTAMP AND
023600* THE CURRENT CLOCK INTO AN ABSOLUTE MINUTE COUNT SINCE A FIXED
023700* EPOCH (1900-01-01, SEE 900-ABS-DAY-NUMBER) AND SUBTRACT -- THAT
023800* WAY THE WINDOW TEST IS A SINGLE SUBTRACT AND DIVIDE REGARDLESS
023900* OF WHETHER THE POSTING AND THE ANULATION REQUEST FALL ON THE
024000* SAME CALENDAR DAY, DIFFERENT DAYS, OR EVEN DIFFERENT YEARS.
024100 01  WS-ELAPSED-WORK.
024200     05  WS-TRAN-ABS-MINUTES        PIC 9(09) COMP VALUE ZERO.
024300     05  WS-NOW-ABS-MINUTES         PIC 9(09) COMP VALUE ZERO.
024400     05  WS-ELAPSED-MINUTES         PIC 9(09) COMP VALUE ZERO.
024500     05  WS-ABS-DAY-NUMBER          PIC 9(09) COMP VALUE ZERO.
024600     05  WS-ABS-YEARS               PIC 9(05) COMP VALUE ZERO.
024700     05  WS-ABS-LEAP-DAYS           PIC 9(05) COMP VALUE ZERO.
024800     05  WS-ABS-WORK-CC             PIC 9(02) VALUE ZERO.
024900     05  WS-ABS-WORK-YY             PIC 9(02) VALUE ZERO.
025000     05  WS-ABS-WORK-MM             PIC 9(02) VALUE ZERO.
025100     05  WS-ABS-WORK-DD             PIC 9(02) VALUE ZERO.
025200     05  WS-ABS-WORK-HH             PIC 9(02) VALUE ZERO.
025300     05  WS-ABS-WORK-MN             PIC 9(02) VALUE ZERO.
025400     05  FILLER                     PIC X(04) VALUE SPACES.
025500
025600* CUMULATIVE DAYS BEFORE THE START OF EACH MONTH IN A COMMON
025700* (NON-LEAP) YEAR -- JAN=0, FEB=31, MAR=59, AND SO ON.  LEAP DAYS
025800* ARE ADDED SEPARATELY IN 900-ABS-DAY-NUMBER RATHER THAN BAKED
025900* INTO THIS TABLE, SINCE THE SAME TABLE IS USED NO MATTER WHAT
026000* YEAR IS BEING CONVERTED.
026100 01  WS-CUM-DAYS-TABLE VALUE
026200         '000031059090120151181212243273304334'.
026300     05  WS-CUM-DAYS OCCURS 12 TIMES
026400                                    PIC 9(03).
026500     05  FILLER                     PIC X(04) VALUE SPACES.
026600 01  WS-CUM-DAYS-X REDEFINES WS-CUM-DAYS-TABLE
026700                                    PIC X(36).
026800
026900* ONE REQUESTED/ACCEPTED PAIR PER ACTION, SAME SCHEME AS
027000* CRDMAINT -- REJECTED IS COMPUTED ON THE REPORT, NOT KEPT HERE.
027100 01  WS-COUNTERS.
027200*    BUMPED BY 100-PROCESS-TRAN-REQUESTS (REQUESTS) AND
027300*    200-MAKE-PURCHASE (ACCEPTED) RESPECTIVELY.
027400     05  WS-PURCHASE-REQUESTS       PIC S9(7) COMP VALUE ZERO.
027500     05  WS-PURCHASE-ACCEPTED       PIC S9(7) COMP VALUE ZERO.
027600*    BUMPED BY 100-PROCESS-TRAN-REQUESTS AND
027700*    400-ANULATE-TRANSACTION RESPECTIVELY.
027800     05  WS-ANULATION-REQUESTS      PIC S9(7) COMP VALUE ZERO.
027900     05  WS-ANULATION-ACCEPTED      PIC S9(7) COMP VALUE ZERO.
028000*    BUMPED BY 100-PROCESS-TRAN-REQUESTS AND
028100*    300-INQUIRE-TRANSACTION RESPECTIVELY.
028200     05  WS-INQUIRY-REQUESTS        PIC S9(7) COMP VALUE ZERO.
028300     05  WS-INQUIRY-ACCEPTED        PIC S9(7) COMP VALUE ZERO.
028400     05  FILLER                     PIC X(04) VALUE SPACES.
028500
028600* RUN HEADER -- STAMPED AT 800-INIT-REPORT BEFORE THE FIRST
028700* REQUEST IS READ, SAME AS CRDMAINT.
028800 01  RPT-HEADER1.
028900*    LEADING FILLER IS THE CARRIAGE-CONTROL BYTE, SAME AS EVERY
029000*    OTHER PRINT LINE IN THIS PROGRAM.
029100     05  FILLER                     PIC X(01) VALUE SPACE.
029200     05  FILLER                     PIC X(20) VALUE
029300         'TRXPOST   RUN DATE '.
029400     05  RPT-HDR-DATE               PIC 9(08).
029500     05  FILLER                     PIC X(06) VALUE '  TIME'.
029600     05  RPT-HDR-TIME               PIC 9(06).
029700     05  FILLER                     PIC X(91) VALUE SPACES.
029800
029900* TITLE LINE FOR THE TOTALS BLOCK -- LEADING BYTE IS THE PRINTER
030000* CARRIAGE-CONTROL POSITION, SPACE MEANS SINGLE-SPACE THE LINE
030100* FEED, SAME CONVENTION AS RPT-HEADER1 ABOVE.
030200 01  RPT-STATS-HDR1.
030300     05  FILLER                     PIC X(01) VALUE SPACE.
030400     05  FILLER                     PIC X(40) VALUE
030500         'TRANSACTION REQUEST TOTALS'.
030600     05  FILLER                     PIC X(91) VALUE SPACES.
030700
030800* BLANK LINE BETWEEN THE TITLE AND THE COLUMN HEADINGS.
030900 01  RPT-STATS-HDR2.
031000     05  FILLER                     PIC X(132) VALUE SPACES.
031100
031200* COLUMN TITLES -- THE X(12) WIDTHS LINE UP WITH RPT-ACTION AND
031300* THE THREE ZZZ,ZZ9 NUMERIC FIELDS IN RPT-STATS-DETAIL BELOW.
031400 01  RPT-STATS-HDR3.
031500     05  FILLER                     PIC X(01) VALUE SPACE.
031600     05  FILLER                     PIC X(12) VALUE 'ACTION'.
031700     05  FILLER                     PIC X(12) VALUE 'REQUESTED'.
031800     05  FILLER                     PIC X(12) VALUE 'ACCEPTED'.
031900     05  FILLER                     PIC X(12) VALUE 'REJECTED'.
032000     05  FILLER                     PIC X(83) VALUE SPACES.
032100
032200* UNDERLINE RULE BENEATH THE COLUMN TITLES, 48 BYTES WIDE TO
032300* COVER THE FOUR 12-BYTE COLUMN HEADINGS ABOVE.
032400 01  RPT-STATS-HDR4.
032500     05  FILLER                     PIC X(01) VALUE SPACE.
032600     05  FILLER                     PIC X(48) VALUE ALL '-'.
032700     05  FILLER                     PIC X(83) VALUE SPACES.
032800
032900* ONE DETAIL LINE REUSED THREE TIMES IN 850-REPORT-TOTALS, ONCE
033000* PER ACTION CODE.
033100 01  RPT-STATS-DETAIL.
033200     05  FILLER                     PIC X(01) VALUE SPACE.
033300     05  RPT-ACTION                 PIC X(12).
033400     05  RPT-REQUESTED              PIC ZZZ,ZZ9.
033500     05  FILLER                     PIC X(06) VALUE SPACES.
033600     05  RPT-ACCEPTED                PIC ZZZ,ZZ9.
033700     05  FILLER                     PIC X(06) VALUE SPACES.
033800     05  RPT-REJECTED                PIC ZZZ,ZZ9.
033900     05  FILLER                     PIC X(86) VALUE SPACES.
034000
034100 PROCEDURE DIVISION.
034200
034300* MAIN CONTROL PARAGRAPH.  THE ONE STEP HERE THAT CRDMAINT DOES
034400* NOT HAVE IS 050-FIND-MAX-TRAN-ID -- SINCE THIS PROGRAM, NOT THE
034500* UPSTREAM SYSTEM, ASSIGNS TRANSACTION-ID, IT HAS TO KNOW THE
034600* HIGHEST NUMBER ALREADY ON FILE BEFORE IT CAN HAND OUT THE NEXT
034700* ONE.  THIS RUNS BEFORE THE REPORT HEADER AND BEFORE A SINGLE
034800* REQUEST IS READ SO A MID-RUN RESTART PICKS UP CLEANLY.
034900 000-MAIN-LINE.
035000     ACCEPT WS-CURRENT-DATE-N FROM DATE YYYYMMDD.
035100     ACCEPT WS-CURRENT-TIME-N FROM TIME.
035200     PERFORM 020-OPEN-FILES THRU 020-EXIT.
035300*    UNLIKE CRDMAINT, THIS PROGRAM ASSIGNS ITS OWN PRIMARY KEYS
035400*    (TRAN-ID) RATHER THAN TAKING ONE FROM THE REQUEST, SO A
035500*    STARTUP SCAN TO FIND THE HIGHEST ONE ALREADY ON FILE HAS TO
035600*    RUN BEFORE THE FIRST REQUEST IS EVER READ.
035700     PERFORM 050-FIND-MAX-TRAN-ID THRU 050-EXIT.
035800     PERFORM 800-INIT-REPORT THRU 800-EXIT.
035900     IF NOT NO-MORE-REQUESTS
036000         PERFORM 090-READ-REQUEST THRU 090-EXIT
036100         PERFORM 100-PROCESS-TRAN-REQUESTS THRU 100-EXIT
036200             UNTIL NO-MORE-REQUESTS
036300     END-IF.
036400     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.
036500     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
036600     GOBACK.
036700 000-EXIT.
036800     EXIT.
036900
037000* BOTH CARD-FILE AND TRANSACTION-FILE OPEN I-O -- THIS PROGRAM
037100* REWRITES BOTH (CARD-FILE FOR BALANCE CHANGES, TRANSACTION-FILE
037200* FOR ANULATION FLAGS) IN ADDITION TO READING THEM.  ANY OPEN
037300* FAILURE ON ANY OF THE THREE INPUT/UPDATE FILES FORCES IMMEDIATE
037400* END-OF-FILE ON THE REQUEST SIDE, SAME PATTERN AS CRDMAINT.
037500 020-OPEN-FILES.
037600*    CARD-FILE IS SHARED WITH CRDMAINT BUT OPENED HERE
037700*    INDEPENDENTLY -- THE TWO PROGRAMS ARE NEVER RUN AGAINST THE
037800*    SAME COPY OF THE FILE AT THE SAME TIME IN THIS SHOP'S
037900*    SCHEDULE, SO NO CROSS-PROGRAM LOCKING IS ATTEMPTED.
038000     OPEN I-O CARD-FILE.
038100     IF NOT WS-CARDFILE-OK
038200         DISPLAY '*** TRXPOST ERROR OPENING CARD-FILE, STATUS='
038300             WS-CARDFILE-STATUS
038400         MOVE 'Y' TO WS-REQ-EOF-SW
038500         GO TO 020-EXIT
038600     END-IF.
038700*    TRANSACTION-FILE OPENS I-O BECAUSE THIS IS THE ONLY PROGRAM
038800*    THAT EVER REWRITES A TRANSACTION RECORD (TO FLIP THE
038900*    ANULATED FLAG) -- EVERY OTHER REWRITE IN THIS SYSTEM HAPPENS
039000*    TO THE CARD MASTER, NOT THE LEDGER.
039100     OPEN I-O TRANSACTION-FILE.
039200     IF NOT WS-TRANFILE-OK
039300         DISPLAY '*** TRXPOST ERROR OPENING TRAN-FILE, STATUS='
039400             WS-TRANFILE-STATUS
039500         MOVE 'Y' TO WS-REQ-EOF-SW
039600         GO TO 020-EXIT
039700     END-IF.
039800*    REQUEST FILE IS INPUT-ONLY, SAME AS CRDMAINT'S REQUEST FILE.
039900     OPEN INPUT TRANSACTION-REQUEST-FILE.
040000     IF NOT WS-REQFILE-OK
040100         DISPLAY '*** TRXPOST ERROR OPENING REQUEST FILE, STATUS'
040200             WS-REQFILE-STATUS
040300         MOVE 'Y' TO WS-REQ-EOF-SW
040400         GO TO 020-EXIT
040500     END-IF.
040600*    FRESH OUTPUT COPY OF THE REPORT EVERY RUN, SAME AS CRDMAINT.
040700     OPEN OUTPUT PRINT-FILE.
040800 020-EXIT.
040900     EXIT.
041000
041100* SCAN THE WHOLE TRANSACTION FILE ONCE, IN KEY SEQUENCE, TO FIND
041200* THE HIGHEST TRAN-ID ALREADY WRITTEN.  READ NEXT RECORD WALKS
041300* THE INDEXED FILE IN ASCENDING KEY ORDER, SO IN THEORY THE VERY
041400* LAST RECORD READ HOLDS THE ANSWER -- BUT THIS PARAGRAPH STILL
041500* COMPARES EVERY RECORD RATHER THAN TRUSTING THAT, SINCE A GAP OR
041600* AN OUT-OF-SEQUENCE WRITE FROM AN OLDER RELEASE OF THIS PROGRAM
041700* COULD OTHERWISE HAND OUT A DUPLICATE TRAN-ID.
041800 050-FIND-MAX-TRAN-ID.
041900*    PRIME-READ PATTERN, SAME AS CRDMAINT'S MAIN LOOP -- ONE READ
042000*    BEFORE THE UNTIL LOOP SO AN EMPTY FILE NEVER EXECUTES THE
042100*    BODY OF 060-READ-NEXT-TRAN-ID A SECOND TIME NEEDLESSLY.
042200     MOVE ZERO TO WS-MAX-TRAN-ID.
042300     MOVE 'N' TO WS-HIGH-KEY-EOF-SW.
042400     PERFORM 060-READ-NEXT-TRAN-ID THRU 060-EXIT.
042500     PERFORM 060-READ-NEXT-TRAN-ID THRU 060-EXIT
042600         UNTIL WS-HIGH-KEY-EOF.
042700*    NEXT-TRAN-ID IS ONE PAST WHATEVER THE SCAN FOUND -- THE
042800*    VALUE 200-MAKE-PURCHASE WILL HAND OUT FOR THE FIRST PURCHASE
042900*    OF THIS RUN.
043000     COMPUTE WS-NEXT-TRAN-ID = WS-MAX-TRAN-ID + 1.
043100 050-EXIT.
043200     EXIT.
043300
043400* ONE STEP OF THE HIGH-KEY SCAN.  ON AN EMPTY TRANSACTION FILE
043500* THE VERY FIRST READ NEXT RECORD HITS END OF FILE IMMEDIATELY
043600* AND WS-MAX-TRAN-ID IS LEFT AT ZERO, WHICH MAKES
043700* WS-NEXT-TRAN-ID COME OUT TO 1 -- THE CORRECT STARTING POINT
043800* FOR A BRAND NEW CARD PROGRAM WITH NO TRANSACTION HISTORY YET.
043900 060-READ-NEXT-TRAN-ID.
044000     READ TRANSACTION-FILE NEXT RECORD
044100         AT END
044200             MOVE 'Y' TO WS-HIGH-KEY-EOF-SW
044300     END-READ.
044400     IF NOT WS-HIGH-KEY-EOF
044500         IF TRAN-ID > WS-MAX-TRAN-ID
044600             MOVE TRAN-ID TO WS-MAX-TRAN-ID
044700         END-IF
044800     END-IF.
044900 060-EXIT.
045000     EXIT.
045100
045200* STRAIGHT SEQUENTIAL READ OF THE REQUEST FILE, SAME PATTERN AS
045300* CRDMAINT'S 090-READ-REQUEST.
045400 090-READ-REQUEST.
045500     READ TRANSACTION-REQUEST-FILE
045600         AT END
045700             MOVE 'Y' TO WS-REQ-EOF-SW
045800     END-READ.
045900 090-EXIT.
046000     EXIT.
046100
046200* DISPATCH ON THE ACTION CODE.  ONLY THREE ACTIONS HERE VERSUS
046300* SIX IN CRDMAINT, BUT THE SAME NESTED IF/ELSE LADDER STYLE AND
046400* THE SAME EDIT-FIRST-THEN-ROUTE ORDER.
046500 100-PROCESS-TRAN-REQUESTS.
046600*    THE OK SWITCH IS RESET TO 'Y' AT THE TOP OF EVERY REQUEST --
046700*    120-EDIT-REQUEST OR ONE OF THE ACTION PARAGRAPHS BELOW WILL
046800*    FLIP IT TO 'N' IF THIS PARTICULAR REQUEST FAILS.
046900     MOVE 'Y' TO WS-REQUEST-OK-SW.
047000     PERFORM 120-EDIT-REQUEST THRU 120-EXIT.
047100     IF WS-REQUEST-OK
047200*        -REQUESTS IS BUMPED HERE, BEFORE THE ACTION PARAGRAPH
047300*        RUNS, SO IT COUNTS EVERY REQUEST THAT PASSED THE FORMAT
047400*        EDIT REGARDLESS OF WHETHER THE ACTION ITSELF SUCCEEDS.
047500         IF TRQ-ACT-PURCHASE
047600             ADD 1 TO WS-PURCHASE-REQUESTS
047700             PERFORM 200-MAKE-PURCHASE THRU 200-EXIT
047800         ELSE
047900         IF TRQ-ACT-ANULATION
048000             ADD 1 TO WS-ANULATION-REQUESTS
048100             PERFORM 400-ANULATE-TRANSACTION THRU 400-EXIT
048200         ELSE
048300         IF TRQ-ACT-INQUIRY
048400             ADD 1 TO WS-INQUIRY-REQUESTS
048500             PERFORM 300-INQUIRE-TRANSACTION THRU 300-EXIT
048600         ELSE
048700*            SAME SAFETY-NET LOGGING AS CRDMAINT -- AN ACTION
048800*            CODE NOT RECOGNIZED BY ANY BRANCH IS DISPLAYED AND
048900*            SKIPPED RATHER THAN ALLOWED TO ABEND THE JOB.
049000             DISPLAY '*** TRXPOST UNKNOWN ACTION CODE - '
049100                 TRQ-ACTION-CODE
049200         END-IF
049300         END-IF
049400         END-IF
049500     END-IF.
049600     PERFORM 090-READ-REQUEST THRU 090-EXIT.
049700 100-EXIT.
049800     EXIT.
049900
050000* FORMAT EDITS ONLY, BEFORE ANY FILE IS TOUCHED.  PURCHASE MUST
050100* CARRY A NUMERIC CARD-ID AND A PRICE OF AT LEAST ONE CENT --
050200* TRQ-PRICE < .01 CATCHES BOTH A ZERO PRICE AND A NEGATIVE ONE IN
050300* ONE TEST, SINCE A PURCHASE FOR LESS THAN A CENT MAKES NO SENSE
050400* EITHER WAY.  ANULATION NEEDS A NUMERIC CARD-ID AND A NUMERIC
050500* TRAN-ID SINCE BOTH ARE USED TO LOOK UP RECORDS BELOW.  INQUIRY
050600* ONLY NEEDS THE TRAN-ID TO BE NUMERIC.
050700 120-EDIT-REQUEST.
050800     MOVE 'Y' TO WS-REQUEST-OK-SW.
050900*    PURCHASE IS THE ONLY ACTION THAT CARRIES A PRICE, SO IT IS
051000*    THE ONLY BRANCH THAT EDITS ONE.
051100     IF TRQ-ACT-PURCHASE
051200         IF TRQ-CARD-ID NOT NUMERIC
051300             OR TRQ-PRICE NOT NUMERIC
051400             OR TRQ-PRICE < .01
051500             DISPLAY '*** TRXPOST REJECTED - BAD PURCHASE FORMAT'
051600             MOVE 'N' TO WS-REQUEST-OK-SW
051700         END-IF
051800     ELSE
051900*    ANULATION NEEDS BOTH KEYS NUMERIC SINCE 400-ANULATE-
052000*    TRANSACTION READS BOTH CARD-FILE AND TRANSACTION-FILE BY KEY.
052100     IF TRQ-ACT-ANULATION
052200         IF TRQ-CARD-ID NOT NUMERIC
052300             OR TRQ-TRAN-ID NOT NUMERIC
052400             DISPLAY '*** TRXPOST REJECTED - BAD ANULATION FORMAT'
052500             MOVE 'N' TO WS-REQUEST-OK-SW
052600         END-IF
052700     ELSE
052800*        WHATEVER IS LEFT IS TREATED AS INQUIRY -- EDIT-REQUEST
052900*        DOES NOT REJECT AN UNKNOWN ACTION CODE ITSELF, THAT IS
053000*        LEFT TO THE SAFETY NET IN 100-PROCESS-TRAN-REQUESTS.
053100         IF TRQ-TRAN-ID NOT NUMERIC
053200             DISPLAY '*** TRXPOST REJECTED - BAD REQUEST FORMAT'
053300             MOVE 'N' TO WS-REQUEST-OK-SW
053400         END-IF
053500     END-IF
053600     END-IF.
053700 120-EXIT.
053800     EXIT.
053900
054000* POST A PURCHASE.  THE ORDER OF THE EDITS BELOW MATTERS AND WAS
054100* DELIBERATELY REORDERED UNDER REQ 52005 TO MATCH THE SEQUENCE
054200* THE HELP DESK SCRIPT WALKS A CALLER THROUGH -- DOES THE CARD
054300* EXIST, IS IT BLOCKED, IS IT ACTIVE, HAS IT EXPIRED, AND ONLY
054400* THEN IS THERE ENOUGH BALANCE.  CHANGING THIS ORDER WOULD CHANGE
054500* WHICH REJECT MESSAGE A BAD REQUEST GETS, WHICH IS EXACTLY WHAT
054600* REQ 52005 WAS WRITTEN TO FIX, SO DO NOT REORDER IT AGAIN
054700* WITHOUT CHECKING WITH THE HELP DESK SUPERVISOR FIRST.
054800 200-MAKE-PURCHASE.
054900*    CARD-ID IS THE KEY CARD-FILE IS INDEXED ON -- SAME DIRECT
055000*    KEYED READ CRDMAINT'S 700-READ-CARD USES, JUST INLINE HERE
055100*    RATHER THAN IN A SHARED PARAGRAPH, SINCE THIS PROGRAM ONLY
055200*    EVER READS CARD-FILE FROM TWO PLACES (HERE AND 400 BELOW).
055300     MOVE TRQ-CARD-ID TO CARD-ID.
055400     READ CARD-FILE
055500         INVALID KEY
055600             MOVE 'N' TO WS-REQUEST-OK-SW
055700     END-READ.
055800*    NOT-FOUND IS CHECKED FIRST, BEFORE EVEN LOOKING AT STATUS --
055900*    A CARD-ID WITH NO MATCHING RECORD HAS NO STATUS TO LOOK AT.
056000     IF NOT WS-REQUEST-OK
056100         PERFORM 280-CARD-NOT-FOUND-MSG THRU 280-EXIT
056200         GO TO 200-EXIT
056300     END-IF.
056400*    BLOCKED IS CHECKED AHEAD OF ACTIVE ON PURPOSE -- A BLOCKED
056500*    CARD IS BY DEFINITION NOT ACTIVE EITHER, BUT THE CUSTOMER
056600*    NEEDS TO HEAR "BLOCKED," NOT THE LESS SPECIFIC "NOT ACTIVE,"
056700*    WHICH IS WHY THIS TEST COMES FIRST IN THE LADDER.
056800     IF CARD-STAT-BLOCKED
056900         MOVE 'LA TARJETA ESTA BLOQUEADA' TO WS-ERROR-MSG
057000         DISPLAY '*** TRXPOST REJECTED - ' WS-ERROR-MSG
057100         GO TO 200-EXIT
057200     END-IF.
057300*    CATCHES A CARD THAT WAS CREATED BUT NEVER ENROLLED -- STATUS
057400*    STILL 'I' -- SINCE THAT IS NOT THE SAME THING AS BLOCKED.
057500     IF NOT CARD-STAT-ACTIVE
057600         MOVE 'LA TARJETA NO ESTA ACTIVA' TO WS-ERROR-MSG
057700         DISPLAY '*** TRXPOST REJECTED - ' WS-ERROR-MSG
057800         GO TO 200-EXIT
057900     END-IF.
058000*    EXPIRATION IS CHECKED AFTER ACTIVE-STATUS BUT BEFORE BALANCE
058100*    -- AN EXPIRED CARD IS REJECTED REGARDLESS OF HOW MUCH MONEY
058200*    IS STILL LOADED ON IT.
058300     IF CARD-EXPIRATION-DATE < WS-CURRENT-DATE-N
058400         MOVE 'LA TARJETA ESTA VENCIDA' TO WS-ERROR-MSG
058500         DISPLAY '*** TRXPOST REJECTED - ' WS-ERROR-MSG
058600         GO TO 200-EXIT
058700     END-IF.
058800*    BALANCE IS THE LAST CHECK, NOT THE FIRST -- THE HELP DESK
058900*    SCRIPT WALKS A CALLER THROUGH CARD STATUS BEFORE EVER ASKING
059000*    ABOUT THE BALANCE, SO THE REJECT ORDER MATCHES THE SCRIPT.
059100     IF CARD-BALANCE < TRQ-PRICE
059200         MOVE 'SALDO INSUFICIENTE' TO WS-ERROR-MSG
059300         DISPLAY '*** TRXPOST REJECTED - ' WS-ERROR-MSG
059400         GO TO 200-EXIT
059500     END-IF.
059600*    ALL EDITS PASSED -- DEBIT THE CARD FIRST, THEN WRITE THE
059700*    TRANSACTION RECORD.  IF THE TRAN-FILE WRITE BELOW WERE TO
059800*    FAIL THE CARD WOULD BE LEFT DEBITED WITH NO MATCHING
059900*    TRANSACTION ROW, BUT A WRITE FAILURE HERE ON A FRESH KEY
060000*    FROM WS-NEXT-TRAN-ID SHOULD NEVER HAPPEN IN NORMAL RUNNING.
060100     COMPUTE CARD-BALANCE ROUNDED = CARD-BALANCE - TRQ-PRICE.
060200     REWRITE CARD-REC
060300         INVALID KEY
060400             DISPLAY '*** TRXPOST ERROR REWRITING CARD-FILE '
060500                 CARD-ID
060600             GO TO 200-EXIT
060700     END-REWRITE.
060800*    TRAN-ID COMES OFF THE IN-MEMORY COUNTER SEEDED BY
060900*    050-FIND-MAX-TRAN-ID AT STARTUP, NOT FROM THE REQUEST --
061000*    POSTED TRANSACTIONS NUMBER THEMSELVES.
061100     MOVE WS-NEXT-TRAN-ID TO TRAN-ID.
061200     ADD 1 TO WS-NEXT-TRAN-ID.
061300     MOVE TRQ-CARD-ID TO TRAN-CARD-ID.
061400     MOVE TRQ-PRICE TO TRAN-PRICE.
061500     MOVE WS-CURRENT-DATE-N TO TRAN-DATE.
061600     MOVE WS-CURRENT-TIME-6 TO TRAN-TIME.
061700*    A FRESH PURCHASE IS NEVER ANULATED AT THE MOMENT IT IS
061800*    WRITTEN -- THESE THREE FIELDS ONLY GET A REAL VALUE IF AND
061900*    WHEN 400-ANULATE-TRANSACTION LATER REVERSES THIS RECORD.
062000     MOVE 'N' TO TRAN-ANULATED-FLAG.
062100     MOVE ZERO TO TRAN-ANULATED-DATE.
062200     MOVE ZERO TO TRAN-ANULATED-TIME.
062300     WRITE TRAN-REC
062400         INVALID KEY
062500             DISPLAY '*** TRXPOST ERROR WRITING TRAN-FILE '
062600                 TRAN-ID
062700             GO TO 200-EXIT
062800     END-WRITE.
062900     DISPLAY 'TRXPOST POSTED TRAN ' TRAN-ID ' CARD ' CARD-ID.
063000     ADD 1 TO WS-PURCHASE-ACCEPTED.
063100 200-EXIT.
063200     EXIT.
063300
063400* SHARED CARD-NOT-FOUND MESSAGE, CALLED FROM BOTH 200-MAKE-
063500* PURCHASE AND 400-ANULATE-TRANSACTION SO THE WORDING NEVER
063600* DRIFTS APART BETWEEN THE TWO ACTIONS THE WAY THE 700-READ-CARD
063700* MESSAGE DID IN CRDMAINT BEFORE REQ 58440 CLEANED IT UP THERE.
063800 280-CARD-NOT-FOUND-MSG.
063900     MOVE TRQ-CARD-ID TO WS-ERROR-CARD-ID-ED.
064000     STRING 'LA TARJETA CON ID ' DELIMITED BY SIZE
064100         WS-ERROR-CARD-ID-ED DELIMITED BY SIZE
064200         ' NO EXISTE EN LA BASE DE DATOS' DELIMITED BY SIZE
064300         INTO WS-ERROR-MSG.
064400     DISPLAY '*** TRXPOST REJECTED - ' WS-ERROR-MSG.
064500 280-EXIT.
064600     EXIT.
064700
064800* TRANSACTION INQUIRY -- READ-ONLY, DISPLAYS THE TRANSACTION'S
064900* CARD, PRICE AND ANULATED FLAG TO THE JOB LOG FOR WHATEVER
065000* DOWNSTREAM EXTRACT OR HELP DESK LOOKUP NEEDS IT.  SPLIT OUT OF
065100* THE OLD COMBINED INQUIRY UNDER REQ 40217, SAME AS THE CARD-SIDE
065200* SPLIT IN CRDMAINT.
065300 300-INQUIRE-TRANSACTION.
065400*    TRAN-ID IS THE PRIMARY KEY ON TRANSACTION-FILE, SO THIS IS A
065500*    DIRECT KEYED READ, NOT A SEQUENTIAL SCAN.
065600     MOVE TRQ-TRAN-ID TO TRAN-ID.
065700     READ TRANSACTION-FILE
065800         INVALID KEY
065900             MOVE 'N' TO WS-REQUEST-OK-SW
066000     END-READ.
066100     IF NOT WS-REQUEST-OK
066200         MOVE TRQ-TRAN-ID TO WS-ERROR-TRAN-ID-ED
066300         STRING 'LA TRANSACCION CON ID ' DELIMITED BY SIZE
066400             WS-ERROR-TRAN-ID-ED DELIMITED BY SIZE
066500             ' NO EXISTE' DELIMITED BY SIZE
066600             INTO WS-ERROR-MSG
066700         DISPLAY '*** TRXPOST REJECTED - ' WS-ERROR-MSG
066800         GO TO 300-EXIT
066900     END-IF.
067000     DISPLAY 'TRAN ' TRAN-ID ' CARD ' TRAN-CARD-ID
067100         ' PRICE ' TRAN-PRICE ' ANULATED ' TRAN-ANULATED-FLAG.
067200     ADD 1 TO WS-INQUIRY-ACCEPTED.
067300 300-EXIT.
067400     EXIT.
067500
067600* REVERSE A PRIOR PURCHASE.  THE CARD MUST EXIST, THE
067700* TRANSACTION MUST EXIST, THE TRANSACTION MUST BELONG TO THE
067800* CARD NAMED ON THE REQUEST (AUDIT FINDING 95-114 -- WITHOUT
067900* THIS CHECK A CUSTOMER COULD ANULATE SOMEONE ELSE'S PURCHASE BY
068000* GUESSING A TRAN-ID), THE TRANSACTION MUST NOT ALREADY BE
068100* ANULATED, AND IT MUST BE WITHIN 24 HOURS OF THE ORIGINAL
068200* POSTING.  ALL FIVE CHECKS SHORT-CIRCUIT WITH GO TO 400-EXIT SO
068300* NONE OF THE CHECKS BELOW RUNS ONCE AN EARLIER ONE HAS FAILED.
068400 400-ANULATE-TRANSACTION.
068500*    CHECK 1 OF 5 -- THE CARD HAS TO EXIST AT ALL BEFORE ANYTHING
068600*    ELSE ABOUT THE REQUEST CAN BE VERIFIED.
068700     MOVE TRQ-CARD-ID TO CARD-ID.
068800     READ CARD-FILE
068900         INVALID KEY
069000             MOVE 'N' TO WS-REQUEST-OK-SW
069100     END-READ.
069200     IF NOT WS-REQUEST-OK
069300         PERFORM 280-CARD-NOT-FOUND-MSG THRU 280-EXIT
069400         GO TO 400-EXIT
069500     END-IF.
069600*    CHECK 2 OF 5 -- THE TRANSACTION ITSELF HAS TO BE ON FILE.
069700     MOVE TRQ-TRAN-ID TO TRAN-ID.
069800     READ TRANSACTION-FILE
069900         INVALID KEY
070000             MOVE 'N' TO WS-REQUEST-OK-SW
070100     END-READ.
070200     IF NOT WS-REQUEST-OK
070300         MOVE 'LA TRANSACCION NO EXISTE' TO WS-ERROR-MSG
070400         DISPLAY '*** TRXPOST REJECTED - ' WS-ERROR-MSG
070500         GO TO 400-EXIT
070600     END-IF.
070700*    CHECK 3 OF 5 -- THE TRANSACTION MUST BELONG TO THE CARD-ID
070800*    ON THE REQUEST, NOT SOME OTHER CARD -- SEE AUDIT FINDING
070900*    95-114 IN THE PARAGRAPH BANNER ABOVE.
071000     IF TRAN-CARD-ID NOT = TRQ-CARD-ID
071100         MOVE 'LA TRANSACCION NO PERTENECE A ESTA TARJETA'
071200             TO WS-ERROR-MSG
071300         DISPLAY '*** TRXPOST REJECTED - ' WS-ERROR-MSG
071400         GO TO 400-EXIT
071500     END-IF.
071600*    CHECK 4 OF 5 -- A TRANSACTION ANULATED ONCE CANNOT BE
071700*    ANULATED AGAIN, WHICH WOULD OTHERWISE CREDIT THE CARD TWICE.
071800     IF TRAN-IS-ANULATED
071900         MOVE 'LA TRANSACCION YA ESTA ANULADA' TO WS-ERROR-MSG
072000         DISPLAY '*** TRXPOST REJECTED - ' WS-ERROR-MSG
072100         GO TO 400-EXIT
072200     END-IF.
072300*    CHECK 5 OF 5 -- THE 24-HOUR WINDOW, COMPUTED BELOW.
072400     PERFORM 420-CALC-ELAPSED-HOURS THRU 420-EXIT.
072500*    REQ ANULATION WINDOW IS A FLAT 24 HOURS, NO PARTIAL-DAY
072600*    GRACE PERIOD AND NO ROUNDING -- SEE 420-CALC-ELAPSED-HOURS
072700*    FOR WHERE THE HOUR COUNT ITSELF COMES FROM.  THE MESSAGE IS
072800*    BUILT WITH STRING THE SAME WAY 700-READ-CARD IN CRDMAINT AND
072900*    280-CARD-NOT-FOUND-MSG ABOVE BUILD THEIRS, SO THE COMPLETE
073000*    SENTENCE ENDS UP IN WS-ERROR-MSG BEFORE THE DISPLAY RUNS --
073100*    NOT SPLIT BETWEEN A MOVE AND A SEPARATE DISPLAY OPERAND.
073200     IF WS-ELAPSED-HOURS > 24
073300         MOVE SPACES TO WS-ERROR-MSG
073400         STRING 'LA TRANSACCION SUPERA LAS 24 HORAS Y NO PUEDE'
073500             DELIMITED BY SIZE
073600             ' SER ANULADA' DELIMITED BY SIZE
073700             INTO WS-ERROR-MSG
073800         DISPLAY '*** TRXPOST REJECTED - ' WS-ERROR-MSG
073900         GO TO 400-EXIT
074000     END-IF.
074100*    EVERY EDIT PASSED -- FLAG THE TRANSACTION ANULATED, STAMP
074200*    THE REVERSAL DATE/TIME, THEN CREDIT THE PRICE BACK TO THE
074300*    CARD.  TRAN-FILE IS REWRITTEN BEFORE CARD-FILE SO THAT IF
074400*    SOMETHING GOES WRONG PARTWAY THROUGH, THE TRANSACTION IS
074500*    LEFT MARKED ANULATED RATHER THAN THE CARD BEING CREDITED
074600*    TWICE BY A LATER RERUN OF THE SAME REQUEST.
074700     MOVE 'Y' TO TRAN-ANULATED-FLAG.
074800     MOVE WS-CURRENT-DATE-N TO TRAN-ANULATED-DATE.
074900     MOVE WS-CURRENT-TIME-6 TO TRAN-ANULATED-TIME.
075000     REWRITE TRAN-REC
075100         INVALID KEY
075200             DISPLAY '*** TRXPOST ERROR REWRITING TRAN-FILE '
075300                 TRAN-ID
075400             GO TO 400-EXIT
075500     END-REWRITE.
075600     COMPUTE CARD-BALANCE ROUNDED = CARD-BALANCE + TRAN-PRICE.
075700     REWRITE CARD-REC
075800         INVALID KEY
075900             DISPLAY '*** TRXPOST ERROR REWRITING CARD-FILE '
076000                 CARD-ID
076100             GO TO 400-EXIT
076200     END-REWRITE.
076300     DISPLAY 'TRXPOST ANULATED TRAN ' TRAN-ID.
076400     ADD 1 TO WS-ANULATION-ACCEPTED.
076500 400-EXIT.
076600     EXIT.
076700
076800* CONVERTS THE ORIGINAL POSTING TIMESTAMP AND THE CURRENT CLOCK
076900* TO ABSOLUTE MINUTES AND SUBTRACTS, THEN DIVIDES BY 60 TO GET A
077000* WHOLE-HOUR COUNT.  DIVIDE ... GIVING WITH NO REMAINDER CLAUSE
077100* TRUNCATES RATHER THAN ROUNDS, WHICH IS INTENTIONAL -- AN
077200* ANULATION REQUEST THAT ARRIVES AT 24 HOURS AND 59 MINUTES IS
077300* STILL "24 HOURS" BY THIS TEST AND IS REJECTED, NOT ROUNDED
077400* DOWN TO 24 AND ALLOWED THROUGH.
077500 420-CALC-ELAPSED-HOURS.
077600*    FIRST HALF: CONVERT THE ORIGINAL POSTING TIMESTAMP TO A
077700*    SINGLE ABSOLUTE MINUTE COUNT.  WS-ABS-WORK FIELDS ARE JUST A
077800*    SCRATCH AREA SO 900-ABS-DAY-NUMBER CAN BE SHARED BY BOTH
077900*    HALVES OF THIS PARAGRAPH BELOW.
078000     MOVE TRAN-DT-CC TO WS-ABS-WORK-CC.
078100     MOVE TRAN-DT-YY TO WS-ABS-WORK-YY.
078200     MOVE TRAN-DT-MM TO WS-ABS-WORK-MM.
078300     MOVE TRAN-DT-DD TO WS-ABS-WORK-DD.
078400     PERFORM 900-ABS-DAY-NUMBER THRU 900-EXIT.
078500     COMPUTE WS-TRAN-ABS-MINUTES =
078600         (WS-ABS-DAY-NUMBER * 1440)
078700             + (TRAN-TM-HH * 60) + TRAN-TM-MM.
078800
078900*    SECOND HALF: THE SAME CONVERSION, APPLIED TO THE CURRENT RUN
079000*    DATE/TIME STAMPED AT THE TOP OF 000-MAIN-LINE.
079100     MOVE WS-CURR-CC TO WS-ABS-WORK-CC.
079200     MOVE WS-CURR-YY TO WS-ABS-WORK-YY.
079300     MOVE WS-CURR-MM TO WS-ABS-WORK-MM.
079400     MOVE WS-CURR-DD TO WS-ABS-WORK-DD.
079500     PERFORM 900-ABS-DAY-NUMBER THRU 900-EXIT.
079600     COMPUTE WS-NOW-ABS-MINUTES =
079700         (WS-ABS-DAY-NUMBER * 1440)
079800             + (WS-CURR-HH * 60) + WS-CURR-MN.
079900
080000*    THE SUBTRACTION IS WHERE THE TWO ABSOLUTE-MINUTE COUNTS
080100*    FINALLY MEET -- THE DIVIDE BELOW THROWS AWAY THE REMAINDER
080200*    ON PURPOSE, SEE THE PARAGRAPH BANNER ABOVE.
080300     COMPUTE WS-ELAPSED-MINUTES =
080400         WS-NOW-ABS-MINUTES - WS-TRAN-ABS-MINUTES.
080500     DIVIDE WS-ELAPSED-MINUTES BY 60 GIVING WS-ELAPSED-HOURS.
080600 420-EXIT.
080700     EXIT.
080800
080900* ABSOLUTE DAY NUMBER SINCE 1900-01-01, REUSED FOR BOTH THE
081000* TRANSACTION TIMESTAMP AND THE CURRENT CLOCK BY 420 ABOVE.
081100* LEAP DAYS ARE APPROXIMATED AS ONE EVERY FOUR YEARS (YEARS+3)/4
081200* -- GOOD ENOUGH FOR A 24-HOUR WINDOW TEST, WHICH NEVER SPANS
081300* ENOUGH CALENDAR TIME FOR THE CENTURY LEAP-YEAR EXCEPTIONS
081400* (1900, 2100, AND SO ON) TO MATTER.  REBUILT FOR Y2K TO COVER
081500* 1900 THROUGH 2099, SEE THE 1998-11-30 CHANGE LOG ENTRY.
081600 900-ABS-DAY-NUMBER.
081700*    YEARS SINCE 1900 IS THE BASIS FOR EVERYTHING BELOW -- A
081800*    NEGATIVE RESULT HERE WOULD MEAN A DATE BEFORE 1900, WHICH
081900*    CANNOT HAPPEN SINCE NO CARD IN THIS SYSTEM PREDATES IT.
082000     COMPUTE WS-ABS-YEARS =
082100         (WS-ABS-WORK-CC * 100 + WS-ABS-WORK-YY) - 1900.
082200*    ONE LEAP DAY EVERY FOUR YEARS, APPROXIMATED -- SEE THE
082300*    PARAGRAPH BANNER ABOVE FOR WHY THE CENTURY EXCEPTIONS DO NOT
082400*    NEED TO BE HANDLED HERE.
082500     COMPUTE WS-ABS-LEAP-DAYS = (WS-ABS-YEARS + 3) / 4.
082600*    WS-CUM-DAYS (WS-ABS-WORK-MM) IS THE NUMBER OF DAYS IN ALL
082700*    THE MONTHS BEFORE THIS ONE IN THE SAME CALENDAR YEAR --
082800*    ADDING THE DAY-OF-MONTH ON TOP OF THAT GIVES THE DAY NUMBER
082900*    WITHIN THE YEAR, AND THE YEARS*365 PLUS LEAP DAYS CARRIES
083000*    THAT FORWARD TO AN ABSOLUTE COUNT SINCE 1900-01-01.
083100     COMPUTE WS-ABS-DAY-NUMBER =
083200         (WS-ABS-YEARS * 365) + WS-ABS-LEAP-DAYS
083300             + WS-CUM-DAYS (WS-ABS-WORK-MM) + WS-ABS-WORK-DD.
083400 900-EXIT.
083500     EXIT.
083600
083700* WRITES THE ONE-LINE RUN HEADER, SAME AS CRDMAINT.
083800 800-INIT-REPORT.
083900*    BOTH FIELDS WERE ALREADY STAMPED AT THE TOP OF 000-MAIN-LINE
084000*    BEFORE ANY FILE WAS OPENED -- THIS PARAGRAPH ONLY MOVES THEM
084100*    INTO THE PRINT LINE AND WRITES IT.
084200     MOVE WS-CURRENT-DATE-N TO RPT-HDR-DATE.
084300     MOVE WS-CURRENT-TIME-6 TO RPT-HDR-TIME.
084400     WRITE PRINT-REC FROM RPT-HEADER1.
084500 800-EXIT.
084600     EXIT.
084700
084800* END-OF-RUN TOTALS -- THREE BLOCKS, ONE PER ACTION CODE, ADDED
084900* UNDER REQ 59310 SO THE OPERATOR CAN SEE PURCHASE/ANULATION/
085000* INQUIRY COUNTS ON THE PRINTED REPORT INSTEAD OF HAVING TO COUNT
085100* DISPLAY LINES IN THE JOB LOG BY HAND.
085200 850-REPORT-TOTALS.
085300*    SAME FOUR-HEADER-LINE LAYOUT AS CRDMAINT'S 850 PARAGRAPH,
085400*    JUST WITH THREE DETAIL BLOCKS INSTEAD OF SIX.
085500     WRITE PRINT-REC FROM RPT-STATS-HDR1.
085600     WRITE PRINT-REC FROM RPT-STATS-HDR2.
085700     WRITE PRINT-REC FROM RPT-STATS-HDR3.
085800     WRITE PRINT-REC FROM RPT-STATS-HDR4.
085900
086000*    REJECTED IS COMPUTED HERE, NEVER STORED, SAME AS CRDMAINT.
086100     MOVE 'PURCHASE'  TO RPT-ACTION.
086200     MOVE WS-PURCHASE-REQUESTS TO RPT-REQUESTED.
086300     MOVE WS-PURCHASE-ACCEPTED TO RPT-ACCEPTED.
086400     COMPUTE RPT-REJECTED =
086500         WS-PURCHASE-REQUESTS - WS-PURCHASE-ACCEPTED.
086600     WRITE PRINT-REC FROM RPT-STATS-DETAIL.
086700
086800     MOVE 'ANULATION' TO RPT-ACTION.
086900     MOVE WS-ANULATION-REQUESTS TO RPT-REQUESTED.
087000     MOVE WS-ANULATION-ACCEPTED TO RPT-ACCEPTED.
087100     COMPUTE RPT-REJECTED =
087200         WS-ANULATION-REQUESTS - WS-ANULATION-ACCEPTED.
087300     WRITE PRINT-REC FROM RPT-STATS-DETAIL.
087400
087500     MOVE 'INQUIRY'   TO RPT-ACTION.
087600     MOVE WS-INQUIRY-REQUESTS TO RPT-REQUESTED.
087700     MOVE WS-INQUIRY-ACCEPTED TO RPT-ACCEPTED.
087800     COMPUTE RPT-REJECTED =
087900         WS-INQUIRY-REQUESTS - WS-INQUIRY-ACCEPTED.
088000     WRITE PRINT-REC FROM RPT-STATS-DETAIL.
088100 850-EXIT.
088200     EXIT.
088300
088400* CLOSE ALL FOUR FILES IN OPEN ORDER, SAME AS CRDMAINT.
088500 950-CLOSE-FILES.
088600*    FOUR FILES, SAME ORDER THEY WERE OPENED IN BY 020-OPEN-
088700*    FILES -- NO FILE STATUS CHECKED ON THE WAY OUT, SAME REASON
088800*    AS CRDMAINT'S 900-CLOSE-FILES.
088900     CLOSE CARD-FILE
089000           TRANSACTION-FILE
089100           TRANSACTION-REQUEST-FILE
089200           PRINT-FILE.
089300 950-EXIT.
089400     EXIT.

000100*****************************************************************
000200* CARDREQ      -  CARD-MAINT-REQUEST-FILE RECORD
000300*
000400*     ONE ENTRY PER CARD-MAINTENANCE REQUEST, READ BY CRDMAINT
000500*     IN ARRIVAL ORDER.  CMR-ACTION-CODE SELECTS WHICH OF THE
000600*     FIELDS BELOW ARE MEANINGFUL -- SEE PARAGRAPH 120-EDIT-
000700*     REQUEST IN CRDMAINT FOR THE PER-ACTION FIELD-FORMAT EDITS.
000800*
000900*     MAINTENANCE HISTORY
001000*     -----------------------------------------------------------
001100*     1989-04-11  RBW   ORIGINAL CODING FOR TARJETAS CONVERSION.
001200*     2003-02-18  PJM   REQ 40217 - ADDED CMR-ACT-CARD-INQUIRY,
001300*                       SPLIT OUT FROM THE OLD BALANCE-ONLY
001400*                       INQUIRY ACTION CODE.
001500*****************************************************************
001600 01  CARD-MAINT-REQUEST.
001700     05  CMR-ACTION-CODE            PIC X(02).
001800         88  CMR-ACT-CREATE         VALUE 'CR'.
001900         88  CMR-ACT-ENROLL         VALUE 'EN'.
002000         88  CMR-ACT-BLOCK          VALUE 'BL'.
002100         88  CMR-ACT-RECHARGE       VALUE 'RC'.
002200         88  CMR-ACT-BAL-INQUIRY    VALUE 'BI'.
002300         88  CMR-ACT-CARD-INQUIRY   VALUE 'CI'.
002400     05  CMR-CARD-ID                PIC 9(16).
002500     05  CMR-PRODUCT-ID             PIC 9(06).
002600     05  CMR-NAME                   PIC X(50).
002700     05  CMR-LAST-NAME              PIC X(50).
002800     05  CMR-AMOUNT                 PIC S9(9)V99.
002900     05  FILLER                     PIC X(10).

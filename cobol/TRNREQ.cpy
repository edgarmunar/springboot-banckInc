000100*****************************************************************
000200* TRNREQ       -  TRANSACTION-REQUEST-FILE RECORD
000300*
000400*     ONE ENTRY PER PURCHASE OR ANULATION REQUEST, READ BY
000500*     TRXPOST IN ARRIVAL ORDER.  TRQ-ACTION-CODE SELECTS WHICH
000600*     OF THE FIELDS BELOW ARE MEANINGFUL.
000700*
000800*     MAINTENANCE HISTORY
000900*     -----------------------------------------------------------
001000*     1990-06-05  RBW   ORIGINAL CODING.
001100*     2003-02-18  PJM   REQ 40217 - ADDED TRQ-ACT-INQUIRY, SPLIT
001200*                       OUT FROM THE ANULATION ACTION CODE.
001300*****************************************************************
001400 01  TRAN-REQUEST.
001500     05  TRQ-ACTION-CODE            PIC X(02).
001600         88  TRQ-ACT-PURCHASE       VALUE 'PU'.
001700         88  TRQ-ACT-ANULATION      VALUE 'AN'.
001800         88  TRQ-ACT-INQUIRY        VALUE 'IQ'.
001900     05  TRQ-CARD-ID                PIC 9(16).
002000     05  TRQ-TRAN-ID                PIC 9(09).
002100     05  TRQ-PRICE                  PIC S9(9)V99.
002200     05  FILLER                     PIC X(10).

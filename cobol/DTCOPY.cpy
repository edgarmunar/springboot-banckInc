000100*****************************************************************
000200* DTCOPY       -  RUN DATE/TIME WORKING-STORAGE
000300*
000400*     ACCEPT ... FROM DATE/TIME TARGET AREA, SHARED BY CRDMAINT
000500*     AND TRXPOST.  WS-CURR-CC/WS-CURR-YY IS THE CENTURY/YEAR
000600*     SPLIT OF THE ACCEPT FROM DATE YYYYMMDD 8-DIGIT FORM.
000700*
000800*     MAINTENANCE HISTORY
000900*     -----------------------------------------------------------
001000*     1989-04-11  RBW   ORIGINAL CODING.
001100*     1998-11-30  RBW   Y2K -- REPLACED THE OLD 6-DIGIT ACCEPT
001200*                       FROM DATE WITH THE 8-DIGIT CENTURY FORM.
001250*     2014-07-09  KLS   REQ 60122 - ADDED WS-CURRENT-TIME-6 SO
001260*                       CALLERS WANTING HHMMSS STOP MOVING THE
001270*                       FULL 8-DIGIT HHMMSSHS FORM AND LOSING THE
001280*                       HOUR OFF THE HIGH END.
001300*****************************************************************
001400 01  WS-SYSTEM-DATE-TIME.
001500     05  WS-CURRENT-DATE.
001600         10  WS-CURR-CC             PIC 9(02).
001700         10  WS-CURR-YY             PIC 9(02).
001800         10  WS-CURR-MM             PIC 9(02).
001900         10  WS-CURR-DD             PIC 9(02).
002000     05  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE
002100                                    PIC 9(08).
002200     05  WS-CURRENT-TIME.
002300         10  WS-CURR-HH             PIC 9(02).
002400         10  WS-CURR-MN             PIC 9(02).
002500         10  WS-CURR-SS             PIC 9(02).
002600         10  WS-CURR-HS             PIC 9(02).
002700     05  WS-CURRENT-TIME-N REDEFINES WS-CURRENT-TIME
002800                                    PIC 9(08).
002850     05  WS-CURRENT-TIME-6 REDEFINES WS-CURRENT-TIME
002860                                    PIC 9(06).

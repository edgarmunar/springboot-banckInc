000100*****************************************************************
000200* CARDCOPY     -  CARD MASTER RECORD  (TARJETA)
000300*
000400*     ONE ENTRY PER CARD ISSUED.  KEYED BY CARD-ID ON CARD-FILE.
000500*     CARD-ID CARRIES THE PRODUCT (BIN) IN ITS LEADING SIX
000600*     DIGITS -- SEE CARD-ID-PARTS REDEFINITION BELOW.
000700*
000800*     MAINTENANCE HISTORY
000900*     -----------------------------------------------------------
001000*     1989-04-11  RBW   ORIGINAL CODING FOR TARJETAS CONVERSION.
001100*     1994-09-02  DLK   ADDED EXPIRATION-DATE, SPLIT OUT OF THE
001200*                       OLD CARD-GOOD-THRU PACKED FIELD.
001300*     1998-11-30  RBW   Y2K -- CREATED-DATE/EXPIRATION-DATE
001400*                       WIDENED FROM YYMMDD TO CCYYMMDD.
001500*     2003-02-18  PJM   REQ 40217 - ADDED CARD-STATUS 88-LEVELS
001600*                       FOR ENROLL/BLOCK PROCESSING.
001700*****************************************************************
001800 01  CARD-REC.
001900     05  CARD-ID                    PIC 9(16).
002000     05  CARD-ID-PARTS REDEFINES CARD-ID.
002100         10  CARD-PRODUCT-PART      PIC 9(06).
002200         10  CARD-SERIAL-PART       PIC 9(10).
002300     05  CARD-PRODUCT-ID            PIC 9(06).
002400     05  CARD-NAME                  PIC X(50).
002500     05  CARD-LAST-NAME             PIC X(50).
002600     05  CARD-CREATED-DATE          PIC 9(08).
002700     05  CARD-CREATED-DATE-X REDEFINES CARD-CREATED-DATE.
002800         10  CARD-CRTD-CC           PIC 9(02).
002900         10  CARD-CRTD-YY           PIC 9(02).
003000         10  CARD-CRTD-MM           PIC 9(02).
003100         10  CARD-CRTD-DD           PIC 9(02).
003200     05  CARD-EXPIRATION-DATE       PIC 9(08).
003300     05  CARD-EXPR-DATE-X REDEFINES CARD-EXPIRATION-DATE.
003400         10  CARD-EXPR-CC           PIC 9(02).
003500         10  CARD-EXPR-YY           PIC 9(02).
003600         10  CARD-EXPR-MM           PIC 9(02).
003700         10  CARD-EXPR-DD           PIC 9(02).
003800     05  CARD-BALANCE               PIC S9(9)V99 COMP-3.
003900     05  CARD-STATUS                PIC X(01).
004000         88  CARD-STAT-INACTIVE     VALUE 'I'.
004100         88  CARD-STAT-ACTIVE       VALUE 'A'.
004200         88  CARD-STAT-BLOCKED      VALUE 'B'.
004300     05  FILLER                     PIC X(05).

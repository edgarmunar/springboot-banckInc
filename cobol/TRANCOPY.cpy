000100*****************************************************************
000200* TRANCOPY     -  TRANSACTION RECORD  (MOVIMIENTO DE TARJETA)
000300*
000400*     ONE ENTRY PER PURCHASE POSTED AGAINST A CARD.  KEYED BY
000500*     TRANSACTION-ID ON TRANSACTION-FILE.  CARD-ID IS CARRIED
000600*     AS A FOREIGN KEY BACK INTO CARD-FILE FOR THE ANULATION
000700*     OWNERSHIP CHECK (TRXPOST PARAGRAPH 400-ANULATE-TRANSACTION).
000800*
000900*     MAINTENANCE HISTORY
001000*     -----------------------------------------------------------
001100*     1990-06-05  RBW   ORIGINAL CODING.
001200*     1998-11-30  RBW   Y2K -- TRANSACTION-DATE/ANULATED-DATE
001300*                       WIDENED FROM YYMMDD TO CCYYMMDD.
001400*     2003-02-18  PJM   REQ 40217 - ADDED ANULATED-FLAG/DATE/TIME
001500*                       FOR THE 24-HOUR REVERSAL WINDOW.
001600*****************************************************************
001700 01  TRAN-REC.
001800     05  TRAN-ID                    PIC 9(09).
001900     05  TRAN-CARD-ID               PIC 9(16).
002000     05  TRAN-PRICE                 PIC S9(9)V99 COMP-3.
002100     05  TRAN-DATE                  PIC 9(08).
002200     05  TRAN-DATE-X REDEFINES TRAN-DATE.
002300         10  TRAN-DT-CC             PIC 9(02).
002400         10  TRAN-DT-YY             PIC 9(02).
002500         10  TRAN-DT-MM             PIC 9(02).
002600         10  TRAN-DT-DD             PIC 9(02).
002700     05  TRAN-TIME                  PIC 9(06).
002800     05  TRAN-TIME-X REDEFINES TRAN-TIME.
002900         10  TRAN-TM-HH             PIC 9(02).
003000         10  TRAN-TM-MM             PIC 9(02).
003100         10  TRAN-TM-SS             PIC 9(02).
003200     05  TRAN-ANULATED-FLAG         PIC X(01).
003300         88  TRAN-NOT-ANULATED      VALUE 'N'.
003400         88  TRAN-IS-ANULATED       VALUE 'Y'.
003500     05  TRAN-ANULATED-DATE         PIC 9(08).
003600     05  TRAN-ANULATED-TIME         PIC 9(06).
003700     05  FILLER                     PIC X(08).
